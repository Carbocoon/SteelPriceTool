000100******************************************************************
000200*  P L T B X R   -   R E G I S T R O   D E   L A   C A J A   D E *
000300*                     H E R R A M I E N T A S   N U M E R I C A  *
000400******************************************************************
000500* COPY DEL FD TOOLBOX-IN / TOOLBOX-OUT. PLTB-LLAVE VIAJA TAL CUAL
000600* SE LEYO (NO SE TOCA). PLTB-VALOR ES EL UNICO CAMPO QUE LA
000700* OPERACION DE PLTBX01 MODIFICA.
000800*   96/03  EDR  SE CREA COPY PARA EL PROYECTO DE LISTAS DE ACERO
000900******************************************************************
001000 01  REG-PLTBXR.
001100     02  PLTB-LLAVE          PIC X(10).
001200     02  PLTB-VALOR          PIC S9(9)V99 COMP-3.
001300     02  FILLER              PIC X(06).
