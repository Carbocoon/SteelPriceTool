000100*****************************************************************         
000200* FECHA       : 04/12/1996                                      *         
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                *         
000400* APLICACION  : LISTAS DE PRECIOS ACERO                         *         
000500* PROGRAMA    : PLBAT01                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : ESTANDARIZA LAS LISTAS DE PRECIOS RECIBIDAS DE  *         
000800*             : LOS PROVEEDORES DE ACERO (VARIOS FORMATOS DE    *         
000900*             : COLUMNAS SEGUN EL PROVEEDOR) A UN CATALOGO      *         
001000*             : UNICO DE 27 CAMPOS, ORDENADO Y CON UN REPORTE   *         
001100*             : DE CONTROL AL FINAL DE LA CORRIDA.              *         
001200* ARCHIVOS    : PRICE-SHEET=E,FILE-HEADER=E,CATALOG-OUT=S,      *         
001300*             : RUN-REPORT=S                                    *         
001400* PROGRAMA(S) : NO APLICA                                       *         
001500* BPM/RATIONAL: 241199                                          *         
001600*****************************************************************         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    PLBAT01.                                                  
001900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
002000 INSTALLATION.  GERENCIA DE SISTEMAS - ACEROS DEL ITSMO.                  
002100 DATE-WRITTEN.  04/12/1996.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.                   
002400*****************************************************************         
002500*                  H I S T O R I A L   D E   C A M B I O S       *        
002600*****************************************************************         
002700* FECHA     INIC  TICKET   DESCRIPCION                          *         
002800* --------  ----  -------  ------------------------------------ *         
002900* 04/12/96  EDR   BPM241199 VERSION INICIAL. SOLO LAYOUT DE     * BPM41199
003000*                            3 COLUMNAS (TIPO GENERICO) Y        *        
003100*                            ARMADO DE CATALOGO.                 *        
003200* 22/01/97  EDR   BPM241344 SE AGREGA EXTRACTOR ZHENGDA (U3)     *BPM41344
003300*                            PARA PLANILLAS DE TUBO GALVANIZADO. *        
003400* 18/03/97  JMH   BPM241887 SE AGREGA EXTRACTOR DE 4 COLUMNAS    *BPM41887
003500*                            (U4) PARA CUADRADO/RECTANGULAR.     *        
003600* 02/06/97  EDR   BPM242015 CORRIGE ARRASTRE DE TAMANO EN        *BPM42015
003700*                            ZHENGDA CUANDO LA CELDA DE PRECIO   *        
003800*                            VIENE VACIA.                        *        
003900* 14/09/97  RTQ   BPM242390 SE AGREGA ANALIZADOR DE FORMATO DE   *BPM42390
004000* SPEC (U6), SOLO INFORMATIVO. *                                          
004100* 19/12/97  EDR   BPM242601 SE AGREGA CLASIFICACION DE PLANCHA   *BPM42601
004200* (MIN/MAX DE LAS DOS MEDIDAS). *                                         
004300* 27/02/98 JMH BPM242844 CORRIGE MODELO DE TUBO REDONDO *         BPM42844
004400* (SE TOMA SOLO EL DIAMETRO NOMINAL). *                                   
004500* 11/08/98 EDR BPM243199 SE AGREGA REPORTE DE CONTROL *           BPM43199
004600*                            RUN-REPORT CON TOTALES DE CORRIDA.  *        
004700* 30/11/98  RTQ   BPM243402 REVISION DE FIN DE SIGLO (Y2K):      *BPM43402
004800*                            FECHAS DE ARCHIVO A 4 DIGITOS DE    *        
004900*                            ANIO, SIN CAMBIO DE FORMATO EXTERNO.*        
005000* 15/02/99  EDR   BPM243588 CORRIGE ORDEN DE PRIORIDAD ENTRE     *BPM43588
005100*                            NOMBRE DE ARCHIVO Y TEXTO DE HOJA   *        
005200*                            AL BUSCAR EL NOMBRE DE PRODUCTO.    *        
005300* 09/07/99  JMH   BPM243811 SE AGREGA MARCA FORZADA POR OPERADOR *BPM43811
005400* (PLHD-MARCA-FORZADA). *                                                 
005500* 10/01/00  MQV   BPM244020 CORRIGE FORMATO DE ESPESOR EN        *BPM44020
005600*                            ZHENGDA/4-COLUMNA/3-COLUMNA: EL     *        
005700*                            CAMPO DE TRABAJO YA NO PISA         *        
005800*                            WKS-INFO-LARGO (LARGO DE ARCHIVO    *        
005900*                            USADO POR U7 EN SPEC1/SPEC2/SPEC3). *        
006000*****************************************************************         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER. IBM-390.                                                
006400 OBJECT-COMPUTER. IBM-390.                                                
006500 SPECIAL-NAMES.                                                           
006600     C01                  IS TOP-OF-FORM                                  
006700     CLASS DIGITO-VALIDO  IS "0" THRU "9"                                 
006800     UPSI-0               ON  STATUS IS UPSI-0-ENCENDIDO                  
006900                          OFF STATUS IS UPSI-0-APAGADO.                   
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200*****************************************************************         
007300*              A R C H I V O S   D E   E N T R A D A            *         
007400*****************************************************************         
007500     SELECT PRICE-SHEET  ASSIGN   TO PLSHEET                              
007600            ORGANIZATION IS SEQUENTIAL                                    
007700            FILE STATUS  IS FS-PLSHEET.                                   
007800                                                                          
007900     SELECT FILE-HEADER  ASSIGN   TO PLHDRR                               
008000            ORGANIZATION IS SEQUENTIAL                                    
008100            FILE STATUS  IS FS-PLHDRR.                                    
008200*****************************************************************         
008300*              A R C H I V O S   D E   S A L I D A               *        
008400*****************************************************************         
008500     SELECT CATALOG-OUT  ASSIGN   TO PLCATR                               
008600            ORGANIZATION IS SEQUENTIAL                                    
008700            FILE STATUS  IS FS-PLCATR.                                    
008800                                                                          
008900     SELECT RUN-REPORT   ASSIGN   TO PLRPT                                
009000            ORGANIZATION IS LINE SEQUENTIAL                               
009100            FILE STATUS  IS FS-PLRPT.                                     
009200                                                                          
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500*1 -->PLANILLA DEL PROVEEDOR, UN RENGLON POR REGISTRO                     
009600 FD  PRICE-SHEET                                                          
009700     LABEL RECORD IS STANDARD.                                            
009800     COPY PLSHEET.                                                        
009900                                                                          
010000*2 -->ENCABEZADO DE ARCHIVO, UNO POR PLANILLA RECIBIDA                    
010100 FD  FILE-HEADER                                                          
010200     LABEL RECORD IS STANDARD.                                            
010300     COPY PLHDRR.                                                         
010400                                                                          
010500*3 -->CATALOGO ESTANDARIZADO DE SALIDA                                    
010600 FD  CATALOG-OUT                                                          
010700     LABEL RECORD IS STANDARD.                                            
010800     COPY PLCATR.                                                         
010900                                                                          
011000*4 -->REPORTE DE CONTROL DE LA CORRIDA                                    
011100 FD  RUN-REPORT                                                           
011200     LABEL RECORD IS OMITTED.                                             
011300 01  REG-RUN-REPORT               PIC X(132).                             
011400                                                                          
011500 WORKING-STORAGE SECTION.                                                 
011600*****************************************************************         
011700*               C A M P O S    D E    T R A B A J O              *        
011800*****************************************************************         
011900 01  WKS-CAMPOS-DE-TRABAJO.                                               
012000     02  WKS-PROGRAMA              PIC X(08)          VALUE               
012100                                                       "PLBAT01".         
012200     02  WKS-FLAGS.                                                       
012300         03  WKS-FIN-HEADER        PIC 9(01) COMP      VALUE ZERO.        
012400             88  FIN-HEADER                            VALUE 1.           
012500         03  WKS-FIN-SHEET         PIC 9(01) COMP      VALUE ZERO.        
012600             88  FIN-SHEET                             VALUE 1.           
012700         03  WKS-ARCHIVO-VACIO     PIC 9(01) COMP      VALUE ZERO.        
012800             88  ARCHIVO-SIN-PRECIOS                    VALUE 1.          
012900     02  WKS-CENTINELA-CORTE       PIC X(20)           VALUE              
013000                                                      HIGH-VALUES.        
013100*****************************************************************         
013200*        C O N T A D O R E S   D E   L A   C O R R I D A         *        
013300*****************************************************************         
013400     02  WKS-ACUM-CORRIDA.                                                
013500         03  WKS-ARCH-PROCESADOS   PIC 9(05) COMP.                        
013600         03  WKS-ARCH-FALLIDOS     PIC 9(05) COMP.                        
013700         03  WKS-REG-ESCRITOS-TOT  PIC 9(07) COMP.                        
013800     02  WKS-ACUM-ARCHIVO.                                                
013900         03  WKS-REG-LEIDOS        PIC 9(05) COMP.                        
014000         03  WKS-REG-EXTRAIDOS     PIC 9(05) COMP.                        
014100         03  WKS-REG-ESCRITOS      PIC 9(05) COMP.                        
014200     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9.                         
014300     02  WKS-I                     PIC 9(05) COMP.                        
014400     02  WKS-J                     PIC 9(05) COMP.                        
014500     02  WKS-K                     PIC 9(05) COMP.                        
014600     02  WKS-G                     PIC 9(02) COMP.                        
014700     02  WKS-POS                   PIC 9(05) COMP.                        
014800     02  WKS-LARGO                 PIC 9(05) COMP.                        
014900     02  WKS-TOPE                  PIC 9(05) COMP.                        
015000                                                                          
015100*****************************************************************         
015200*   T A B L A S   D E   P A L A B R A S   C L A V E   (U1)       *        
015300*   LOS TOKENS SON LOS DEL SPEC (SQUARE-RECT-TUBE, PLATE, ETC.)  *        
015400*   USADOS TAL CUAL COMO LITERAL DE BUSQUEDA -- LA CODIFICACION  *        
015500*   REAL DE BYTES DEL DATO DE ENTRADA ES DECISION DE ENLACE CON  *        
015600* EL PROVEEDOR, EL PROGRAMA SOLO COMPARA CADENAS. *                       
015700*****************************************************************         
015800 01  WKS-TIPOS-L.                                                         
015900     02  FILLER PIC X(20) VALUE "SQUARE-RECT-TUBE    ".                   
016000     02  FILLER PIC X(20) VALUE "PLATE               ".                   
016100     02  FILLER PIC X(20) VALUE "SECTION             ".                   
016200     02  FILLER PIC X(20) VALUE "PIPE                ".                   
016300     02  FILLER PIC X(20) VALUE "MINING              ".                   
016400     02  FILLER PIC X(20) VALUE "BAR                 ".                   
016500     02  FILLER PIC X(20) VALUE "COLOR-COIL          ".                   
016600     02  FILLER PIC X(20) VALUE "STAINLESS           ".                   
016700 01  WKS-TIPOS REDEFINES WKS-TIPOS-L.                                     
016800     02  WKS-TIPO-TOKEN            PIC X(20) OCCURS 8 TIMES               
016900                                    INDEXED BY IX-TIPO.                   
017000                                                                          
017100 01  WKS-NOMBRES-L.                                                       
017200     02  FILLER PIC X(20) VALUE "HOT-DIP-GALV        ".                   
017300     02  FILLER PIC X(20) VALUE "COLD-ROLLED         ".                   
017400     02  FILLER PIC X(20) VALUE "HOT-ROLLED          ".                   
017500     02  FILLER PIC X(20) VALUE "GALVANIZED          ".                   
017600     02  FILLER PIC X(20) VALUE "STAINLESS           ".                   
017700     02  FILLER PIC X(20) VALUE "COLOR-COATED        ".                   
017800     02  FILLER PIC X(20) VALUE "BLACK-ANNEALED      ".                   
017900     02  FILLER PIC X(20) VALUE "HOT-DIP             ".                   
018000 01  WKS-NOMBRES REDEFINES WKS-NOMBRES-L.                                 
018100     02  WKS-NOMBRE-TOKEN          PIC X(20) OCCURS 8 TIMES               
018200                                    INDEXED BY IX-NOMBRE.                 
018300                                                                          
018400 01  WKS-MATERIALES-L.                                                    
018500     02  FILLER PIC X(10) VALUE "SPCC      ".                             
018600     02  FILLER PIC X(10) VALUE "SPHC      ".                             
018700     02  FILLER PIC X(10) VALUE "SS400     ".                             
018800 01  WKS-MATERIALES REDEFINES WKS-MATERIALES-L.                           
018900     02  WKS-MATERIAL-TOKEN        PIC X(10) OCCURS 3 TIMES               
019000                                    INDEXED BY IX-MATERIAL.               
019100                                                                          
019200 01  WKS-NORMAS-L.                                                        
019300     02  FILLER PIC X(08) VALUE "GB/T    ".                               
019400     02  FILLER PIC X(08) VALUE "YB/T    ".                               
019500     02  FILLER PIC X(08) VALUE "Q/BQB   ".                               
019600     02  FILLER PIC X(08) VALUE "ASTM    ".                               
019700     02  FILLER PIC X(08) VALUE "JIS     ".                               
019800     02  FILLER PIC X(08) VALUE "DIN     ".                               
019900 01  WKS-NORMAS REDEFINES WKS-NORMAS-L.                                   
020000     02  WKS-NORMA-TOKEN           PIC X(08) OCCURS 6 TIMES               
020100                                    INDEXED BY IX-NORMA.                  
020200                                                                          
020300 01  WKS-NOTA-KW-L.                                                       
020400     02  FILLER PIC X(12) VALUE "EXPLANATION ".                           
020500     02  FILLER PIC X(12) VALUE "REMARK      ".                           
020600     02  FILLER PIC X(12) VALUE "ATTENTION   ".                           
020700     02  FILLER PIC X(12) VALUE "HINT        ".                           
020800     02  FILLER PIC X(12) VALUE "REQUIREMENT ".                           
020900 01  WKS-NOTA-KW REDEFINES WKS-NOTA-KW-L.
021000     02  WKS-NOTA-TOKEN            PIC X(12) OCCURS 5 TIMES
021100                                    INDEXED BY IX-NOTA.
021200
021300*    SUFIJOS DE MARCA SIN "BRAND:"/"MAKER:" (00/09 MQV,
021400*    BPM244205): TOKEN QUE TERMINA EN UNO DE ESTOS.
021500 01  WKS-MARCA-SUFIJOS-L.
021600     02  FILLER PIC X(10) VALUE "PIPE-MFG  ".
021700     02  FILLER PIC X(10) VALUE "STEEL     ".
021800     02  FILLER PIC X(10) VALUE "COMPANY   ".
021900 01  WKS-MARCA-SUFIJOS REDEFINES WKS-MARCA-SUFIJOS-L.
022000     02  WKS-MARCA-SUFIJO-TOKEN    PIC X(10) OCCURS 3 TIMES
022100                                    INDEXED BY IX-MARCA-SUF.
022200
022300*****************************************************************
022400*   B U F F E R   D E   T E X T O   D E   L A   P L A N I L L A  *        
022500*****************************************************************         
022600 01  WKS-TEXTO-HOJA               PIC X(4000).                            
022700 01  WKS-TEXTO-SIN-BLANCOS        PIC X(4000).                            
022800 01  WKS-TEXTO-RENGLON            PIC X(240).                             
022900                                                                          
023000*****************************************************************         
023100*   R E N G L O N E S   D E   L A   P L A N I L L A   E N        *        
023200*   M E M O R I A   (HASTA WKS-MAX-RENGLONES POR ARCHIVO)        *        
023300*****************************************************************         
023400 01  WKS-TABLA-RENGLONES.                                                 
023500     02  WKS-RENGLON OCCURS 300 TIMES INDEXED BY IX-REN.                  
023600         03  WKS-CELDA-REN         PIC X(20) OCCURS 12 TIMES              
023700                                    INDEXED BY IX-CEL.                    
023800 77  WKS-TOTAL-RENGLONES           PIC 9(05) COMP VALUE ZERO.             
023900 77  WKS-RENGLON-DATOS             PIC 9(05) COMP VALUE ZERO.             
024000 77  WKS-RENGLON-CABECERA          PIC 9(05) COMP VALUE ZERO.             
024100 01  WKS-ESTRATEGIA                PIC X(16) VALUE SPACES.                
024200     88 ESTRAT-ZHENGDA VALUE "ZHENGDA ".                                  
024300     88 ESTRAT-CUATRO-COL VALUE "CUATRO-COLUMNA ".                        
024400     88 ESTRAT-TRES-COL VALUE "TRES-COLUMNA ".                            
024500                                                                          
024600*****************************************************************         
024700*   I N F O R M A C I O N   D E   A R C H I V O   (U1)           *        
024800*****************************************************************         
024900 01  WKS-INFO-ARCHIVO.                                                    
025000     02  WKS-INFO-TIPO             PIC X(10) VALUE SPACES.                
025100     02  WKS-INFO-NOMBRE           PIC X(20) VALUE SPACES.                
025200     02  WKS-INFO-LARGO            PIC X(10) VALUE SPACES.                
025300     02  WKS-INFO-BASE             PIC X(08) VALUE SPACES.                
025400     02  WKS-INFO-MARCA            PIC X(20) VALUE SPACES.                
025500     02  WKS-INFO-CONTACTO         PIC X(20) VALUE SPACES.                
025600     02  WKS-INFO-MATERIAL         PIC X(10) VALUE SPACES.                
025700     02  WKS-INFO-NORMA            PIC X(14) VALUE SPACES.                
025800     02  WKS-INFO-UNIDAD           PIC X(06) VALUE "PIECE ".              
025900     02  WKS-INFO-NOTAS OCCURS 20 TIMES INDEXED BY IX-NOTA-L.             
026000         03  WKS-INFO-NOTA-TXT     PIC X(60) VALUE SPACES.                
026100     02  WKS-INFO-TOTAL-NOTAS      PIC 9(02) COMP VALUE ZERO.             
026200                                                                          
026300*****************************************************************         
026400*   WKS-CAMPO-ESPESOR -- CAMPO DE TRABAJO DEDICADO PARA EL       *        
026500*   FORMATEO DE ESPESOR (U10-FORMATO-ESPESOR-CAMPO). NO SE       *        
026600*   REUTILIZA WKS-INFO-LARGO PARA ESTO (00/01 MQV, BPM244020,    *        
026700*   VER HISTORIAL DE CAMBIOS).                                   *        
026800*****************************************************************         
026900 77  WKS-CAMPO-ESPESOR            PIC X(10) VALUE SPACES.                 
027000                                                                          
027100*****************************************************************         
027200*   E S T A D O   D E   A R R A S T R E   U3 (ZHENGDA)           *        
027300*   4 GRUPOS DE 3 COLUMNAS: SPEC-PRECIO-CONTEO EN 1,4,7,10       *        
027400*****************************************************************         
027500 01  WKS-U3-GRUPOS.                                                       
027600     02  WKS-U3-GRUPO OCCURS 4 TIMES INDEXED BY IX-U3.                    
027700         03  WKS-U3-ULT-TAMANO     PIC X(20) VALUE SPACES.                
027800         03  WKS-U3-ULT-CONTEO     PIC X(06) VALUE SPACES.                
027900                                                                          
028000*****************************************************************         
028100*   E S T A D O   D E   A R R A S T R E   U4 (4 COLUMNAS)        *        
028200*   3 GRUPOS: CUADRADO,RECTANGULAR,ESPESOR,PRECIO EN 1,5,9       *        
028300*****************************************************************         
028400 01  WKS-U4-GRUPOS.                                                       
028500     02  WKS-U4-GRUPO OCCURS 3 TIMES INDEXED BY IX-U4.                    
028600         03  WKS-U4-CUAD-TOTAL     PIC 9(02) COMP VALUE ZERO.             
028700         03  WKS-U4-CUAD-LISTA OCCURS 6 TIMES INDEXED BY IX-U4C.          
028800             04  WKS-U4-CUAD-SPEC  PIC X(20) VALUE SPACES.                
028900         03  WKS-U4-RECT-TOTAL     PIC 9(02) COMP VALUE ZERO.             
029000         03  WKS-U4-RECT-LISTA OCCURS 6 TIMES INDEXED BY IX-U4R.          
029100             04  WKS-U4-RECT-SPEC  PIC X(20) VALUE SPACES.                
029200                                                                          
029300*****************************************************************         
029400*   E S T A D O   D E   A R R A S T R E   U5 (3 COLUMNAS)        *        
029500*   4 GRUPOS DE 1 COLUMNA DE SPEC EN 1,4,7,10                    *        
029600*****************************************************************         
029700 01  WKS-U5-GRUPOS.                                                       
029800     02  WKS-U5-GRUPO OCCURS 4 TIMES INDEXED BY IX-U5.                    
029900         03  WKS-U5-TOTAL          PIC 9(02) COMP VALUE ZERO.             
030000         03  WKS-U5-LISTA OCCURS 6 TIMES INDEXED BY IX-U5L.               
030100             04  WKS-U5-SPEC       PIC X(20) VALUE SPACES.                
030200                                                                          
030300*****************************************************************         
030400*   L I S T A   D E   T R A B A J O   D E V U E L T A   P O R    *        
030500*   parse-spec-cell (U10) -- REUTILIZADA POR U4 Y U5             *        
030600*****************************************************************         
030700 01  WKS-LISTA-TEMP-TOTAL          PIC 9(02) COMP VALUE ZERO.             
030800 01  WKS-LISTA-TEMP OCCURS 6 TIMES INDEXED BY IX-LT.                      
030900     02  WKS-LISTA-TEMP-SPEC       PIC X(20) VALUE SPACES.                
031000                                                                          
031100*****************************************************************         
031200*   T A B L A   D E   R E G I S T R O S   E X T R A I D O S      *        
031300* (R3, INTERMEDIO -- NUNCA TOCA DISCO) *                                  
031400*****************************************************************         
031500 01  WKS-MAX-EXTRAIDOS              PIC 9(05) COMP VALUE 500.             
031600 01  WKS-TABLA-EXTRAIDOS.                                                 
031700     02  WKS-EXTR OCCURS 500 TIMES INDEXED BY IX-EXT.                     
031800         03  PLXT-SPEC              PIC X(20) VALUE SPACES.               
031900         03  PLXT-THICK             PIC X(10) VALUE SPACES.               
032000         03 PLXT-PRECIO PIC S9(7)V99 COMP-3 VALUE ZERO.                   
032100         03  PLXT-CONTEO            PIC X(06) VALUE SPACES.               
032200 01  WKS-TOTAL-EXTRAIDOS            PIC 9(05) COMP VALUE ZERO.            
032300                                                                          
032400*****************************************************************         
032500*   T A B L A   D E   C A T A L O G O   D E   S A L I D A        *        
032600* (R4 EN MEMORIA, MAS LAS 3 LLAVES DE ORDEN DE U8) *                      
032700*****************************************************************         
032800 01  WKS-TABLA-CATALOGO.                                                  
032900     02  WKS-CAT OCCURS 500 TIMES INDEXED BY IX-CAT.                      
033000         03  WKS-CAT-REG            .                                     
033100             04  W-PLCT-TIPO        PIC X(10).                            
033200             04  W-PLCT-NOMBRE      PIC X(20).                            
033300             04  W-PLCT-MODELO      PIC X(20).                            
033400             04  W-PLCT-SPEC1       PIC X(10).                            
033500             04  W-PLCT-SPEC2       PIC X(10).                            
033600             04  W-PLCT-SPEC3       PIC X(10).                            
033700             04  W-PLCT-SPEC4       PIC X(10).                            
033800             04  W-PLCT-SPEC5       PIC X(10).                            
033900             04  W-PLCT-UNIDAD      PIC X(06).                            
034000             04  W-PLCT-MATERIAL    PIC X(10).                            
034100             04  W-PLCT-NORMA       PIC X(14).                            
034200             04  W-PLCT-MARCA       PIC X(20).                            
034300             04  W-PLCT-PROVINCIA   PIC X(10).                            
034400             04  W-PLCT-CIUDAD      PIC X(10).                            
034500             04  W-PLCT-ZONA        PIC X(10).                            
034600             04  W-PLCT-PRECIO-DEF  PIC S9(7)V99 COMP-3.                  
034700             04  W-PLCT-PRECIO-G2   PIC S9(7)V99 COMP-3.                  
034800             04  W-PLCT-PRECIO-G3   PIC S9(7)V99 COMP-3.                  
034900             04  W-PLCT-PRECIO-G4   PIC S9(7)V99 COMP-3.                  
035000             04  W-PLCT-PRECIO-G5   PIC S9(7)V99 COMP-3.                  
035100             04  W-PLCT-BASE        PIC X(08).                            
035200             04  W-PLCT-NOTAS       PIC X(60).                            
035300             04  W-PLCT-INVENTARIO  PIC X(08).                            
035400             04  W-PLCT-CONTACTO    PIC X(20).                            
035500             04  W-PLCT-PRECIO-SUM  PIC S9(7)V99 COMP-3.                  
035600             04  W-PLCT-DIFER       PIC S9(7)V99 COMP-3.                  
035700             04  W-PLCT-VISIBLE     PIC X(02).                            
035800         03  WKS-CAT-RANGO-NOMBRE   PIC 9(05) COMP VALUE ZERO.            
035900         03  WKS-CAT-RANGO-MODELO   PIC 9(05) COMP VALUE ZERO.            
036000         03  WKS-CAT-VALOR-SPEC1    PIC S9(07) COMP-3 VALUE ZERO.         
036100 01  WKS-TOTAL-CATALOGO             PIC 9(05) COMP VALUE ZERO.            
036200                                                                          
036300*    AREA DE INTERCAMBIO PARA EL ORDENAMIENTO POR BURBUJA DE              
036400*    U8-05-UNA-PASADA (MISMA FORMA QUE UN RENGLON DE WKS-CAT).            
036500 01  WKS-CAT-INTERCAMBIO.                                                 
036600     02  WKS-INT-REG                PIC X(313).                           
036700     02  WKS-INT-RANGO-NOMBRE       PIC 9(05) COMP.                       
036800     02  WKS-INT-RANGO-MODELO       PIC 9(05) COMP.                       
036900     02  WKS-INT-VALOR-SPEC1        PIC S9(07) COMP-3.                    
037000                                                                          
037100*****************************************************************         
037200*   L I S T A   D E   N O M B R E S   Y   M O D E L O S   Y A    *        
037300* V I S T O S (PARA LAS LLAVES DE ORDEN DEL U8) *                         
037400*****************************************************************         
037500 01  WKS-NOMBRES-VISTOS-TOTAL       PIC 9(05) COMP VALUE ZERO.            
037600 01  WKS-NOMBRES-VISTOS OCCURS 500 TIMES INDEXED BY IX-NV.                
037700     02  WKS-NOMBRE-VISTO           PIC X(20) VALUE SPACES.               
037800 01  WKS-MODELOS-VISTOS-TOTAL       PIC 9(05) COMP VALUE ZERO.            
037900 01  WKS-MODELOS-VISTOS OCCURS 500 TIMES INDEXED BY IX-MV.                
038000     02  WKS-MODELO-VISTO           PIC X(20) VALUE SPACES.               
038100                                                                          
038200*****************************************************************         
038300*   C A M P O S   D E   T R A B A J O   P A R A   P A R S E O    *        
038400*   D E   C A D E N A S  (SUSTITUYEN A LAS FUNCIONES DE          *        
038500* RECORTE/CONVERSION QUE ESTE COMPILADOR NO OFRECE) *                     
038600*****************************************************************         
038700 01  WKS-CAD-TEXTO                  PIC X(4000) VALUE SPACES.             
038800 01  WKS-CAD-BUSCAR                 PIC X(20)   VALUE SPACES.             
038900 01  WKS-CAD-CONTADOR               PIC 9(05) COMP VALUE ZERO.            
039000 01  WKS-CAD-ANTES                  PIC X(4000) VALUE SPACES.             
039100 01  WKS-CAD-DESPUES                PIC X(4000) VALUE SPACES.             
039200 01  WKS-CAD-TOKEN                  PIC X(30)   VALUE SPACES.             
039300 01  WKS-CAD-RESTO                  PIC X(4000) VALUE SPACES.             
039400 01  WKS-CAD-UNO                    PIC X(20)   VALUE SPACES.             
039500 01  WKS-CAD-DOS                    PIC X(20)   VALUE SPACES.             
039600 01  WKS-CAD-TRES                   PIC X(20)   VALUE SPACES.             
039700                                                                          
039800*  CAMPO DE 10 DIGITOS QUE SE LLENA DESDE UN TOKEN DE TEXTO Y SE          
039900*  RELEE COMO NUMERICO VIA REDEFINES (NO SE USA FUNCTION NUMVAL).         
040000 01  WKS-DIGITOS-CAD                PIC X(10) VALUE "0000000000".         
040100 01  WKS-DIGITOS-NUM REDEFINES WKS-DIGITOS-CAD PIC 9(10).                 
040200 01  WKS-DIGITOS-SIGNO              PIC X(01) VALUE SPACES.               
040300 01  WKS-VALOR-SPEC1-CAD            PIC X(07) VALUE "0000000".            
040400 01  WKS-VALOR-SPEC1-NUM REDEFINES WKS-VALOR-SPEC1-CAD PIC 9(07).         
040500                                                                          
040600* DIMENSIONES ENCONTRADAS EN UNA CADENA DE SPEC (dims = d1,d2,...)        
040700 01  WKS-DIMS-TOTAL                 PIC 9(02) COMP VALUE ZERO.            
040800 01  WKS-DIMS OCCURS 4 TIMES INDEXED BY IX-DIM.                           
040900     02  WKS-DIM-VALOR              PIC 9(07) VALUE ZERO.                 
041000     02  WKS-DIM-ES-ENTERO          PIC 9(01) COMP VALUE ZERO.            
041100         88  DIM-ES-ENTERA                       VALUE 1.                 
041200     02  WKS-DIM-TEXTO              PIC X(10) VALUE SPACES.               
041300                                                                          
041400 01  WKS-SUFIJO-FORMA                PIC X(10) VALUE SPACES.              
041500 01  WKS-ES-TUBO-REDONDO             PIC 9(01) COMP VALUE ZERO.           
041600     88  ES-TUBO-REDONDO                        VALUE 1.                  
041700                                                                          
041800*  APOYO PARA U6 (SOLO INFORMATIVO, NO ALIMENTA EL R4)                    
041900 01  WKS-U6-SPEC1-TIPO               PIC X(16) VALUE SPACES.              
042000 01  WKS-U6-SPEC2-TIPO               PIC X(16) VALUE SPACES.              
042100 01  WKS-U6-DIM-PATRON               PIC X(16) VALUE SPACES.              
042200                                                                          
042300*  ESTADO GENERAL DE VALIDACIONES                                         
042400 01  WKS-VALIDACIONES-OK             PIC 9(01) COMP VALUE ZERO.           
042500                                                                          
042600*****************************************************************         
042700*             E S T A D O   D E   A R C H I V O S                *        
042800*****************************************************************         
042900 01  FS-PLSHEET                      PIC 9(02) VALUE ZERO.                
043000 01  FS-PLHDRR                       PIC 9(02) VALUE ZERO.                
043100 01  FS-PLCATR                       PIC 9(02) VALUE ZERO.                
043200 01  FS-PLRPT                        PIC 9(02) VALUE ZERO.                
043300                                                                          
043400*****************************************************************         
043500*   L I N E A S   D E L   R E P O R T E   D E   C O N T R O L    *        
043600* (R5) *                                                                  
043700*****************************************************************         
043800 01  WKS-LINEA-REPORTE.                                                   
043900     02  PLRP-NOMBRE-ARCHIVO         PIC X(40) VALUE SPACES.              
044000     02  FILLER                      PIC X(01) VALUE SPACES.              
044100     02  PLRP-LAYOUT                 PIC X(16) VALUE SPACES.              
044200     02  FILLER                      PIC X(01) VALUE SPACES.              
044300     02  PLRP-EXTRAIDOS              PIC ZZZZZ9.                          
044400     02  FILLER                      PIC X(01) VALUE SPACES.              
044500     02  PLRP-ESCRITOS               PIC ZZZZZ9.                          
044600     02  FILLER                      PIC X(01) VALUE SPACES.              
044700     02  PLRP-TIPO                   PIC X(10) VALUE SPACES.              
044800     02  FILLER                      PIC X(01) VALUE SPACES.              
044900     02  PLRP-NOMBRE                 PIC X(20) VALUE SPACES.              
045000     02  FILLER                      PIC X(01) VALUE SPACES.              
045100     02  PLRP-MARCA                  PIC X(20) VALUE SPACES.              
045200     02  FILLER                      PIC X(11) VALUE SPACES.              
045300 01  WKS-LINEA-TITULO                PIC X(132) VALUE SPACES.             
045400 01  WKS-LINEA-RAYA                  PIC X(132) VALUE ALL "-".            
045500 01  WKS-LINEA-TOTAL.                                                     
045600     02  WKS-LT-ETIQUETA             PIC X(30) VALUE SPACES.              
045700     02  WKS-LT-VALOR                PIC ZZZ,ZZ9.                         
045800     02  FILLER                      PIC X(93) VALUE SPACES.              
045900                                                                          
046000 PROCEDURE DIVISION.                                                      
046100*****************************************************************         
046200*                    S E C C I O N   P R I N C I P A L           *        
046300*****************************************************************         
046400 000-MAIN SECTION.                                                        
046500     PERFORM 010-INICIALIZA THRU 030-ESCRIBE-TITULO-REPORTE-E             
046600     PERFORM 100-PROCESA-ARCHIVO UNTIL FIN-HEADER                         
046700     PERFORM 900-TOTALES-CORRIDA                                          
046800     PERFORM 990-CIERRA-ARCHIVOS                                          
046900     STOP RUN.                                                            
047000 000-MAIN-E. EXIT.                                                        
047100                                                                          
047200 010-INICIALIZA SECTION.                                                  
047300     MOVE ZERO TO WKS-FIN-HEADER WKS-FIN-SHEET                            
047400     MOVE ZERO TO WKS-ARCH-PROCESADOS WKS-ARCH-FALLIDOS                   
047500                  WKS-REG-ESCRITOS-TOT.                                   
047600 010-INICIALIZA-E. EXIT.                                                  
047700                                                                          
047800 020-ABRIR-ARCHIVOS SECTION.                                              
047900     OPEN INPUT  PRICE-SHEET FILE-HEADER                                  
048000     OPEN OUTPUT CATALOG-OUT RUN-REPORT                                   
048100                                                                          
048200     IF FS-PLSHEET NOT = 0 OR FS-PLHDRR NOT = 0 OR                        
048300        FS-PLCATR  NOT = 0 OR FS-PLRPT  NOT = 0                           
048400        DISPLAY "***********************************************"         
048500        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE PLBAT01         *"        
048600        DISPLAY "***********************************************"         
048700        DISPLAY "* FS PRICE-SHEET  : " FS-PLSHEET                         
048800        DISPLAY "* FS FILE-HEADER  : " FS-PLHDRR                          
048900        DISPLAY "* FS CATALOG-OUT  : " FS-PLCATR                          
049000        DISPLAY "* FS RUN-REPORT   : " FS-PLRPT                           
049100        DISPLAY "***********************************************"         
049200        MOVE 91 TO RETURN-CODE                                            
049300        PERFORM 990-CIERRA-ARCHIVOS                                       
049400        STOP RUN                                                          
049500     END-IF.                                                              
049600 020-ABRIR-ARCHIVOS-E. EXIT.                                              
049700                                                                          
049800 030-ESCRIBE-TITULO-REPORTE SECTION.                                      
049900     MOVE SPACES TO WKS-LINEA-TITULO                                      
050000     STRING "PLBAT01 - REPORTE DE CONTROL - ESTANDARIZACION DE"           
050100            " LISTAS DE PRECIOS DE ACERO"                                 
050200            DELIMITED BY SIZE INTO WKS-LINEA-TITULO                       
050300     WRITE REG-RUN-REPORT FROM WKS-LINEA-TITULO                           
050400     WRITE REG-RUN-REPORT FROM WKS-LINEA-RAYA.                            
050500 030-ESCRIBE-TITULO-REPORTE-E. EXIT.                                      
050600                                                                          
050700*****************************************************************         
050800*   100-PROCESA-ARCHIVO (U9) -- UN CICLO POR PLANILLA RECIBIDA   *        
050900*****************************************************************         
051000 100-PROCESA-ARCHIVO SECTION.                                             
051100     READ FILE-HEADER                                                     
051200        AT END                                                            
051300           MOVE 1 TO WKS-FIN-HEADER                                       
051400           GO TO 100-PROCESA-ARCHIVO-E                                    
051500     END-READ                                                             
051600                                                                          
051700     PERFORM 110-CARGA-RENGLONES-HOJA                                     
051800                                                                          
051900     PERFORM 120-INICIALIZA-INFO-ARCHIVO                                  
052000     PERFORM U1-EXTRAE-INFO-ARCHIVO                                       
052100                                                                          
052200     IF PLHD-MARCA-FORZADA NOT = SPACES AND                               
052300        PLHD-MARCA-FORZADA NOT = "AUTO"                                   
052400        MOVE PLHD-MARCA-FORZADA TO WKS-INFO-MARCA                         
052500     END-IF                                                               
052600                                                                          
052700     PERFORM U2-DETECTA-LAYOUT                                            
052800                                                                          
052900     IF WKS-TOTAL-EXTRAIDOS = ZERO                                        
053000        DISPLAY "NO PRICE DATA - " PLHD-NOMBRE-ARCHIVO                    
053100        ADD 1 TO WKS-ARCH-FALLIDOS                                        
053200        MOVE SPACES TO WKS-LINEA-REPORTE                                  
053300        MOVE PLHD-NOMBRE-ARCHIVO TO PLRP-NOMBRE-ARCHIVO                   
053400        MOVE WKS-ESTRATEGIA      TO PLRP-LAYOUT                           
053500        MOVE ZERO                TO PLRP-EXTRAIDOS PLRP-ESCRITOS          
053600        WRITE REG-RUN-REPORT FROM WKS-LINEA-REPORTE                       
053700        GO TO 100-PROCESA-ARCHIVO-E                                       
053800     END-IF                                                               
053900                                                                          
054000     PERFORM U6-ANALIZA-FORMATO                                           
054100                                                                          
054200     PERFORM U7-ARMA-CATALOGO                                             
054300        VARYING IX-EXT FROM 1 BY 1                                        
054400        UNTIL IX-EXT > WKS-TOTAL-EXTRAIDOS                                
054500                                                                          
054600     PERFORM U8-ORDENA-CATALOGO                                           
054700                                                                          
054800     PERFORM 130-ESCRIBE-CATALOGO                                         
054900        VARYING IX-CAT FROM 1 BY 1                                        
055000        UNTIL IX-CAT > WKS-TOTAL-CATALOGO                                 
055100                                                                          
055200     ADD 1 TO WKS-ARCH-PROCESADOS                                         
055300     ADD WKS-TOTAL-CATALOGO TO WKS-REG-ESCRITOS-TOT                       
055400                                                                          
055500     MOVE SPACES              TO WKS-LINEA-REPORTE                        
055600     MOVE PLHD-NOMBRE-ARCHIVO TO PLRP-NOMBRE-ARCHIVO                      
055700     MOVE WKS-ESTRATEGIA      TO PLRP-LAYOUT                              
055800     MOVE WKS-TOTAL-EXTRAIDOS TO PLRP-EXTRAIDOS                           
055900     MOVE WKS-TOTAL-CATALOGO  TO PLRP-ESCRITOS                            
056000     MOVE WKS-INFO-TIPO       TO PLRP-TIPO                                
056100     MOVE WKS-INFO-NOMBRE     TO PLRP-NOMBRE                              
056200     MOVE WKS-INFO-MARCA      TO PLRP-MARCA                               
056300     WRITE REG-RUN-REPORT FROM WKS-LINEA-REPORTE.                         
056400 100-PROCESA-ARCHIVO-E. EXIT.                                             
056500                                                                          
056600*****************************************************************         
056700*   110-CARGA-RENGLONES-HOJA -- LEE PRICE-SHEET HASTA EL         *        
056800*   CENTINELA DE CORTE O FIN DE ARCHIVO, LLENANDO LA TABLA EN    *        
056900* MEMORIA QUE USAN U1, U2/U3/U4/U5. *                                     
057000*****************************************************************         
057100 110-CARGA-RENGLONES-HOJA SECTION.                                        
057200     MOVE ZERO TO WKS-TOTAL-RENGLONES WKS-FIN-SHEET                       
057300     PERFORM 111-LEE-UN-RENGLON                                           
057400        UNTIL FIN-SHEET OR WKS-TOTAL-RENGLONES >= 300.                    
057500 110-CARGA-RENGLONES-HOJA-E. EXIT.                                        
057600                                                                          
057700 111-LEE-UN-RENGLON SECTION.                                              
057800     READ PRICE-SHEET                                                     
057900        AT END                                                            
058000           MOVE 1 TO WKS-FIN-SHEET                                        
058100           GO TO 111-LEE-UN-RENGLON-E                                     
058200     END-READ                                                             
058300                                                                          
058400     IF PLSH-CELDA(1) = HIGH-VALUES                                       
058500        MOVE 1 TO WKS-FIN-SHEET                                           
058600        GO TO 111-LEE-UN-RENGLON-E                                        
058700     END-IF                                                               
058800                                                                          
058900     ADD 1 TO WKS-TOTAL-RENGLONES                                         
059000     ADD 1 TO WKS-REG-LEIDOS                                              
059100     SET IX-REN TO WKS-TOTAL-RENGLONES                                    
059200     PERFORM 111-LEE-UN-RENGLON-Z38 VARYING WKS-J FROM 1 BY 1             
059300        UNTIL WKS-J > 12.                                                 
059400 111-LEE-UN-RENGLON-E. EXIT.                                              
059500                                                                          
059600 111-LEE-UN-RENGLON-Z38 SECTION.                                          
059700        MOVE PLSH-CELDA(WKS-J) TO WKS-CELDA-REN(IX-REN, WKS-J).           
059800 111-LEE-UN-RENGLON-Z38-E. EXIT.                                          
059900                                                                          
060000 120-INICIALIZA-INFO-ARCHIVO SECTION.                                     
060100     MOVE ZERO   TO WKS-TOTAL-EXTRAIDOS WKS-TOTAL-CATALOGO                
060200                    WKS-INFO-TOTAL-NOTAS                                  
060300     MOVE SPACES TO WKS-INFO-TIPO WKS-INFO-NOMBRE WKS-INFO-LARGO          
060400                    WKS-INFO-BASE WKS-INFO-MARCA WKS-INFO-CONTACTO        
060500                    WKS-INFO-MATERIAL WKS-INFO-NORMA                      
060600     MOVE "PIECE " TO WKS-INFO-UNIDAD                                     
060700     PERFORM 120-INICIALIZA-INFO-ARCHIVO-Z37 VARYING WKS-I FROM 1         
060800        BY 1 UNTIL WKS-I > 20.                                            
060900 120-INICIALIZA-INFO-ARCHIVO-E. EXIT.                                     
061000                                                                          
061100 120-INICIALIZA-INFO-ARCHIVO-Z37 SECTION.                                 
061200        MOVE SPACES TO WKS-INFO-NOTA-TXT(WKS-I).                          
061300 120-INICIALIZA-INFO-ARCHIVO-Z37-E. EXIT.                                 
061400                                                                          
061500*****************************************************************         
061600*   U1-EXTRAE-INFO-ARCHIVO -- BARRE EL NOMBRE DE ARCHIVO Y TODA  *        
061700*   LA HOJA PARA DEDUCIR TIPO, NOMBRE, LARGO, BASE DE PRECIO,    *        
061800*   MARCA, CONTACTO, MATERIAL, NORMA Y NOTAS. EL ORDEN DE LOS    *        
061900*   PASOS ES FIJO -- GANA LA PRIMERA COINCIDENCIA (96/12 EDR).   *        
062000*****************************************************************         
062100 U1-EXTRAE-INFO-ARCHIVO SECTION.                                          
062200     PERFORM U1-01-ARMA-TEXTO-HOJA                                        
062300     PERFORM U1-02-TIPO-PRODUCTO                                          
062400     PERFORM U1-03-NOMBRE-PRODUCTO                                        
062500     PERFORM U1-04-ZHENGDA-OVERRIDE                                       
062600     PERFORM U1-05-DEFECTO-NEGRO                                          
062700     PERFORM U1-06-LONGITUD                                               
062800     PERFORM U1-07-BASE-PRECIO                                            
062900     PERFORM U1-08-MARCA                                                  
063000     PERFORM U1-09-CONTACTO                                               
063100     PERFORM U1-10-MATERIAL                                               
063200     PERFORM U1-11-NORMA                                                  
063300     PERFORM U1-12-NOTAS.                                                 
063400 U1-EXTRAE-INFO-ARCHIVO-E. EXIT.                                          
063500                                                                          
063600*    ARMA UN SOLO BUFFER CON TODO EL TEXTO DE LA HOJA (HASTA 20
063700*    RENGLONES, QUE ES SUFICIENTE PARA LOS PATRONES DEL U1) PARA
063800*    NO TENER QUE RECORRER LA TABLA EN CADA PASO DEL U1. TAMBIEN
063900*    ARMA WKS-TEXTO-SIN-BLANCOS (00/09 MQV, BPM244205) PARA QUE
064000*    LAS REGLAS DEL U1 QUE LO REQUIEREN PUEDAN BUSCAR PALABRAS
064100*    CLAVE ESPACIADAS LETRA POR LETRA.
064200 U1-01-ARMA-TEXTO-HOJA SECTION.
064300     MOVE SPACES TO WKS-TEXTO-HOJA
064400     MOVE 1 TO WKS-POS
064500     MOVE WKS-TOTAL-RENGLONES TO WKS-TOPE
064600     IF WKS-TOPE > 20
064700        MOVE 20 TO WKS-TOPE
064800     END-IF
064900     PERFORM U1-01-ARMA-TEXTO-HOJA-Z45 VARYING IX-REN FROM 1 BY 1
065000        UNTIL IX-REN > WKS-TOPE
065100     PERFORM U1-01-QUITA-BLANCOS.
065200 U1-01-ARMA-TEXTO-HOJA-E. EXIT.
065300
065400 U1-01-ARMA-TEXTO-HOJA-Z45 SECTION.
065500        PERFORM U1-01-ARMA-TEXTO-HOJA-Z36 VARYING IX-CEL FROM 1 BY
065600           1 UNTIL IX-CEL > 12.
065700 U1-01-ARMA-TEXTO-HOJA-Z45-E. EXIT.
065800
065900*    QUITA TODOS LOS ESPACIOS DE WKS-TEXTO-HOJA Y DEJA EL
066000*    RESULTADO EN WKS-TEXTO-SIN-BLANCOS, PARA LA REGLA 1 DEL U1
066100*    (TIPO DE PRODUCTO): "S Q U A R E - R E C T - T U B E" QUEDA
066200*    COMO "SQUARE-RECT-TUBE" Y ASI CALIFICA CONTRA WKS-TIPO-TOKEN
066300*    (00/09 MQV, BPM244205).
066400 U1-01-QUITA-BLANCOS SECTION.
066500     MOVE SPACES TO WKS-TEXTO-SIN-BLANCOS
066600     MOVE 1 TO WKS-POS
066700     PERFORM U1-01-QUITA-BLANCOS-Z46 VARYING WKS-I FROM 1 BY 1
066800        UNTIL WKS-I > 4000.
066900 U1-01-QUITA-BLANCOS-E. EXIT.
067000
067100 U1-01-QUITA-BLANCOS-Z46 SECTION.
067200        IF WKS-TEXTO-HOJA(WKS-I:1) NOT = SPACE
067300           MOVE WKS-TEXTO-HOJA(WKS-I:1)
067400              TO WKS-TEXTO-SIN-BLANCOS(WKS-POS:1)
067500           ADD 1 TO WKS-POS
067600        END-IF.
067700 U1-01-QUITA-BLANCOS-Z46-E. EXIT.                                       
067800                                                                          
067900 U1-01-ARMA-TEXTO-HOJA-Z36 SECTION.                                       
068000           IF WKS-CELDA-REN(IX-REN, IX-CEL) NOT = SPACES                  
068100              STRING WKS-TEXTO-HOJA DELIMITED BY SIZE                     
068200                     " " DELIMITED BY SIZE                                
068300                     WKS-CELDA-REN(IX-REN, IX-CEL) DELIMITED BY           
068400                        SIZE                                              
068500                  INTO WKS-CAD-TEXTO                                      
068600              MOVE WKS-CAD-TEXTO TO WKS-TEXTO-HOJA                        
068700           END-IF.                                                        
068800 U1-01-ARMA-TEXTO-HOJA-Z36-E. EXIT.                                       
068900                                                                          
069000*    TIPO DE PRODUCTO -- PRIMERA COINCIDENCIA EN LA LISTA
069100*    WKS-TIPOS (SQUARE-RECT-TUBE, PLATE, SECTION, PIPE, MINING,
069200*    BAR, COLOR-COIL, STAINLESS), PROBADA CONTRA EL TEXTO CRUDO
069300*    Y, SI NO HUBO COINCIDENCIA, CONTRA WKS-TEXTO-SIN-BLANCOS
069400*    (00/09 MQV, BPM244205 -- PALABRAS CLAVE ESPACIADAS LETRA
069500*    POR LETRA). SI SIGUE SIN HABER, TUBO GALVANIZADO EN
069600*    CALIENTE IMPLICA TIPO PIPE (97/01 EDR, TICKET BPM241344).
069700 U1-02-TIPO-PRODUCTO SECTION.
069800     MOVE SPACES TO WKS-INFO-TIPO
069900     SET IX-TIPO TO 1
070000     PERFORM U1-02-TIPO-PRODUCTO-Z35 UNTIL IX-TIPO > 8 OR
070100        WKS-INFO-TIPO NOT = SPACES.
070200
070300     IF WKS-INFO-TIPO = SPACES
070400        SET IX-TIPO TO 1
070500        PERFORM U1-02-TIPO-PRODUCTO-Z47 UNTIL IX-TIPO > 8 OR
070600           WKS-INFO-TIPO NOT = SPACES
070700     END-IF.
070800
070900     IF WKS-INFO-TIPO = SPACES
071000        MOVE "HOT-DIP-PIPE" TO WKS-CAD-BUSCAR
071100        MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                              
071200        PERFORM U1-BUSCA-SUBCADENA                                        
071300        IF WKS-CAD-CONTADOR > ZERO                                        
071400           MOVE "PIPE      " TO WKS-INFO-TIPO                             
071500        ELSE                                                              
071600           MOVE "GALV-PIPE " TO WKS-CAD-BUSCAR                            
071700           MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                           
071800           PERFORM U1-BUSCA-SUBCADENA                                     
071900           IF WKS-CAD-CONTADOR > ZERO                                     
072000              MOVE "PIPE      " TO WKS-INFO-TIPO                          
072100           END-IF                                                         
072200        END-IF                                                            
072300     END-IF.                                                              
072400 U1-02-TIPO-PRODUCTO-E. EXIT.                                             
072500                                                                          
072600 U1-02-TIPO-PRODUCTO-Z35 SECTION.
072700        MOVE WKS-TIPO-TOKEN(IX-TIPO) TO WKS-CAD-BUSCAR
072800        MOVE WKS-TEXTO-HOJA          TO WKS-CAD-TEXTO
072900        PERFORM U1-BUSCA-SUBCADENA
073000        IF WKS-CAD-CONTADOR > ZERO
073100           MOVE WKS-TIPO-TOKEN(IX-TIPO) TO WKS-INFO-TIPO
073200        END-IF
073300        SET IX-TIPO UP BY 1.
073400 U1-02-TIPO-PRODUCTO-Z35-E. EXIT.
073500
073600*    MISMA REGLA QUE Z35 PERO CONTRA EL TEXTO SIN BLANCOS
073700*    (00/09 MQV, BPM244205).
073800 U1-02-TIPO-PRODUCTO-Z47 SECTION.
073900        MOVE WKS-TIPO-TOKEN(IX-TIPO)  TO WKS-CAD-BUSCAR
074000        MOVE WKS-TEXTO-SIN-BLANCOS    TO WKS-CAD-TEXTO
074100        PERFORM U1-BUSCA-SUBCADENA
074200        IF WKS-CAD-CONTADOR > ZERO
074300           MOVE WKS-TIPO-TOKEN(IX-TIPO) TO WKS-INFO-TIPO
074400        END-IF
074500        SET IX-TIPO UP BY 1.
074600 U1-02-TIPO-PRODUCTO-Z47-E. EXIT.
074700
074800      
074900*    NOMBRE DE PRODUCTO -- SE BUSCA PRIMERO EN EL NOMBRE DE               
075000*    ARCHIVO Y LUEGO EN EL TEXTO DE LA HOJA (99/02 EDR, TICKET            
075100*    BPM243588 -- ANTES SE BUSCABA AL REVES).                             
075200 U1-03-NOMBRE-PRODUCTO SECTION.                                           
075300     MOVE SPACES TO WKS-INFO-NOMBRE                                       
075400     SET IX-NOMBRE TO 1                                                   
075500     PERFORM U1-03-NOMBRE-PRODUCTO-Z34 UNTIL IX-NOMBRE > 8 OR             
075600        WKS-INFO-NOMBRE NOT = SPACES.                                     
075700                                                                          
075800     IF WKS-INFO-NOMBRE = SPACES                                          
075900        SET IX-NOMBRE TO 1                                                
076000        PERFORM U1-03-NOMBRE-PRODUCTO-Z33 UNTIL IX-NOMBRE > 8 OR          
076100           WKS-INFO-NOMBRE NOT = SPACES.                                  
076200     END-IF.                                                              
076300 U1-03-NOMBRE-PRODUCTO-E. EXIT.                                           
076400                                                                          
076500 U1-03-NOMBRE-PRODUCTO-Z34 SECTION.                                       
076600        MOVE WKS-NOMBRE-TOKEN(IX-NOMBRE) TO WKS-CAD-BUSCAR                
076700        MOVE PLHD-NOMBRE-ARCHIVO         TO WKS-CAD-TEXTO                 
076800        PERFORM U1-BUSCA-SUBCADENA                                        
076900        IF WKS-CAD-CONTADOR > ZERO                                        
077000           MOVE WKS-NOMBRE-TOKEN(IX-NOMBRE) TO WKS-INFO-NOMBRE            
077100        END-IF                                                            
077200        SET IX-NOMBRE UP BY 1.                                            
077300 U1-03-NOMBRE-PRODUCTO-Z34-E. EXIT.                                       
077400                                                                          
077500 U1-03-NOMBRE-PRODUCTO-Z33 SECTION.                                       
077600           MOVE WKS-NOMBRE-TOKEN(IX-NOMBRE) TO WKS-CAD-BUSCAR             
077700           MOVE WKS-TEXTO-HOJA              TO WKS-CAD-TEXTO              
077800           PERFORM U1-BUSCA-SUBCADENA                                     
077900           IF WKS-CAD-CONTADOR > ZERO                                     
078000              MOVE WKS-NOMBRE-TOKEN(IX-NOMBRE) TO WKS-INFO-NOMBRE         
078100           END-IF                                                         
078200           SET IX-NOMBRE UP BY 1.                                         
078300 U1-03-NOMBRE-PRODUCTO-Z33-E. EXIT.                                       
078400                                                                          
078500*    ZHENGDA ES UN CASO ESPECIAL: SI APARECE EL TUBO GALVANIZADO          
078600*    EN CALIENTE DE ZHENGDA, EL NOMBRE SIEMPRE ES GALV-PIPE Y EL          
078700*    TIPO, SI VENIA EN BLANCO, ES PIPE.                                   
078800 U1-04-ZHENGDA-OVERRIDE SECTION.                                          
078900     MOVE "ZHENGDA-HOT-DIP-PIPE" TO WKS-CAD-BUSCAR                        
079000     MOVE WKS-TEXTO-HOJA         TO WKS-CAD-TEXTO                         
079100     PERFORM U1-BUSCA-SUBCADENA                                           
079200     IF WKS-CAD-CONTADOR = ZERO                                           
079300        MOVE "ZHENGDA-HOT-DIP-PIPE" TO WKS-CAD-BUSCAR                     
079400        MOVE PLHD-NOMBRE-ARCHIVO    TO WKS-CAD-TEXTO                      
079500        PERFORM U1-BUSCA-SUBCADENA                                        
079600     END-IF                                                               
079700     IF WKS-CAD-CONTADOR > ZERO                                           
079800        MOVE "GALV-PIPE           " TO WKS-INFO-NOMBRE                    
079900        IF WKS-INFO-TIPO = SPACES                                         
080000           MOVE "PIPE      " TO WKS-INFO-TIPO                             
080100        END-IF                                                            
080200     END-IF.                                                              
080300 U1-04-ZHENGDA-OVERRIDE-E. EXIT.                                          
080400                                                                          
080500*    SI EL NOMBRE SIGUE EN BLANCO Y EL TIPO ES TUBO CUADRADO O            
080600*    RECTANGULAR, EL DEFECTO DE FABRICA ES NEGRO (BLACK).                 
080700 U1-05-DEFECTO-NEGRO SECTION.                                             
080800     IF WKS-INFO-NOMBRE = SPACES AND                                      
080900        WKS-INFO-TIPO(1:16) = "SQUARE-RECT-TUBE"                          
081000        MOVE "BLACK               " TO WKS-INFO-NOMBRE                    
081100     END-IF.                                                              
081200 U1-05-DEFECTO-NEGRO-E. EXIT.                                             
081300                                                                          
081400*    LARGO DEL PRODUCTO -- SE BUSCA "LENGTH <NUMERO> <UNIDAD>" Y          
081500*    SE NORMALIZA CON LA REGLA U10-NORMALIZA-LONGITUD.                    
081600 U1-06-LONGITUD SECTION.                                                  
081700     MOVE SPACES TO WKS-INFO-LARGO                                        
081800     MOVE "LENGTH" TO WKS-CAD-BUSCAR                                      
081900     MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                                 
082000     PERFORM U1-BUSCA-SUBCADENA                                           
082100     IF WKS-CAD-CONTADOR > ZERO                                           
082200        UNSTRING WKS-CAD-DESPUES DELIMITED BY SPACE                       
082300           INTO WKS-CAD-UNO WKS-CAD-DOS                                   
082400        END-UNSTRING                                                      
082500        STRING WKS-CAD-UNO DELIMITED BY SPACE                             
082600               WKS-CAD-DOS DELIMITED BY SPACE                             
082700            INTO WKS-CAD-TOKEN                                            
082800        MOVE WKS-CAD-TOKEN TO WKS-INFO-LARGO                              
082900        PERFORM U10-NORMALIZA-LONGITUD                                    
083000     END-IF.                                                              
083100 U1-06-LONGITUD-E. EXIT.                                                  
083200                                                                          
083300*    BASE DE PRECIO -- PESADO O TEORICO, SEGUN LA PRIMERA                 
083400*    PALABRA CLAVE QUE APAREZCA.                                          
083500 U1-07-BASE-PRECIO SECTION.                                               
083600     MOVE SPACES TO WKS-INFO-BASE                                         
083700     MOVE "WEIGH-PRICE" TO WKS-CAD-BUSCAR                                 
083800     MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                                 
083900     PERFORM U1-BUSCA-SUBCADENA                                           
084000     IF WKS-CAD-CONTADOR = ZERO                                           
084100        MOVE "WEIGHED" TO WKS-CAD-BUSCAR                                  
084200        PERFORM U1-BUSCA-SUBCADENA                                        
084300     END-IF                                                               
084400     IF WKS-CAD-CONTADOR > ZERO                                           
084500        MOVE "WEIGHED " TO WKS-INFO-BASE                                  
084600     ELSE                                                                 
084700        MOVE "THEORY-CALC" TO WKS-CAD-BUSCAR                              
084800        MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                              
084900        PERFORM U1-BUSCA-SUBCADENA                                        
085000        IF WKS-CAD-CONTADOR = ZERO                                        
085100           MOVE "THEORETICAL" TO WKS-CAD-BUSCAR                           
085200           PERFORM U1-BUSCA-SUBCADENA                                     
085300        END-IF                                                            
085400        IF WKS-CAD-CONTADOR > ZERO                                        
085500           MOVE "THEORETC" TO WKS-INFO-BASE
085600        END-IF                                                            
085700     END-IF.                                                              
085800 U1-07-BASE-PRECIO-E. EXIT.                                               
085900                                                                          
086000*    MARCA -- ZHENGDA TIENE PRIORIDAD ABSOLUTA. EN LOS DEMAS
086100*    CASOS SE ACEPTA "BRAND: <PALABRA>", "MAKER: <PALABRA>" O UN
086200*    TOKEN QUE TERMINE EN PIPE-MFG/STEEL/COMPANY, SIEMPRE QUE LA
086300*    PALABRA TENGA MENOS DE 10 CARACTERES (REGLA DEL SPEC). EL
086400*    TERCER CASO SE AGREGO 00/09 MQV (BPM244205) -- ANTES SOLO SE
086500*    BUSCABA "BRAND:"/"MAKER:", SIN CUBRIR EL TOKEN SUELTO.
086600 U1-08-MARCA SECTION.
086700     MOVE SPACES TO WKS-INFO-MARCA
086800     MOVE "ZHENGDA" TO WKS-CAD-BUSCAR
086900     MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO
087000     PERFORM U1-BUSCA-SUBCADENA
087100     IF WKS-CAD-CONTADOR > ZERO
087200        MOVE "ZHENGDA-PIPE-MFG    " TO WKS-INFO-MARCA
087300     ELSE
087400        MOVE "BRAND:" TO WKS-CAD-BUSCAR
087500        MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO
087600        PERFORM U1-BUSCA-SUBCADENA
087700        IF WKS-CAD-CONTADOR = ZERO
087800           MOVE "MAKER:" TO WKS-CAD-BUSCAR
087900           PERFORM U1-BUSCA-SUBCADENA
088000        END-IF
088100        IF WKS-CAD-CONTADOR > ZERO
088200           UNSTRING WKS-CAD-DESPUES DELIMITED BY SPACE
088300              INTO WKS-CAD-UNO
088400           END-UNSTRING
088500           PERFORM U1-LARGO-SIN-BLANCOS
088600           IF WKS-LARGO < 10 AND WKS-LARGO > ZERO
088700              MOVE WKS-CAD-UNO TO WKS-INFO-MARCA
088800           END-IF
088900        ELSE
089000           SET IX-MARCA-SUF TO 1
089100           PERFORM U1-08-MARCA-Z48 UNTIL IX-MARCA-SUF > 3
089200              OR WKS-INFO-MARCA NOT = SPACES
089300        END-IF
089400     END-IF.
089500 U1-08-MARCA-E. EXIT.
089600
089700*    UN TOKEN QUE TERMINA EN WKS-MARCA-SUFIJO-TOKEN (PIPE-MFG,
089800*    STEEL O COMPANY), SIN ESPACIO DE POR MEDIO. LA PALABRA
089900*    ANTERIOR AL SUFIJO SE ARMA CON U1-EXTRAE-TOKEN-ANTES-DE
090000*    (00/09 MQV, BPM244205).
090100 U1-08-MARCA-Z48 SECTION.
090200        MOVE WKS-MARCA-SUFIJO-TOKEN(IX-MARCA-SUF) TO WKS-CAD-BUSCAR
090300        MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO
090400        PERFORM U1-BUSCA-SUBCADENA
090500        IF WKS-CAD-CONTADOR > ZERO
090600           PERFORM U1-EXTRAE-TOKEN-ANTES-DE
090700           STRING WKS-CAD-UNO DELIMITED BY SPACE
090800                  WKS-MARCA-SUFIJO-TOKEN(IX-MARCA-SUF) DELIMITED
090900                     BY SPACE
091000               INTO WKS-CAD-TOKEN
091100           MOVE WKS-CAD-TOKEN(1:20) TO WKS-CAD-UNO
091200           PERFORM U1-LARGO-SIN-BLANCOS
091300           IF WKS-LARGO < 10 AND WKS-LARGO > ZERO
091400              MOVE WKS-CAD-UNO TO WKS-INFO-MARCA
091500           END-IF
091600        END-IF
091700        SET IX-MARCA-SUF UP BY 1.
091800 U1-08-MARCA-Z48-E. EXIT.
091900
092000*    ARMA EN WKS-CAD-UNO LA "PALABRA" QUE TERMINA JUSTO ANTES DE
092100*    LA POSICION DONDE LA ULTIMA U1-BUSCA-SUBCADENA ENCONTRO SU
092200*    PATRON (WKS-CAD-ANTES): SE BUSCA HACIA ATRAS DESDE EL ULTIMO
092300*    CARACTER NO EN BLANCO DE WKS-CAD-ANTES HASTA EL ESPACIO
092400*    PREVIO (00/09 MQV, BPM244205).
092500 U1-EXTRAE-TOKEN-ANTES-DE SECTION.
092600     MOVE SPACES TO WKS-CAD-UNO
092700     MOVE ZERO TO WKS-POS
092800     PERFORM U1-EXTRAE-TOKEN-ANTES-DE-Z49 VARYING WKS-I FROM 4000
092900        BY -1 UNTIL WKS-I < 1 OR WKS-POS > ZERO
093000     IF WKS-POS > ZERO
093100        PERFORM U1-EXTRAE-TOKEN-ANTES-DE-Z50 VARYING WKS-J FROM
093200           WKS-POS BY -1 UNTIL WKS-J < 1
093300              OR WKS-CAD-ANTES(WKS-J:1) = SPACE
093400        ADD 1 TO WKS-J
093500        COMPUTE WKS-LARGO = WKS-POS - WKS-J + 1
093600        IF WKS-LARGO > 20
093700           MOVE 20 TO WKS-LARGO
093800        END-IF
093900        MOVE WKS-CAD-ANTES(WKS-J:WKS-LARGO) TO WKS-CAD-UNO
094000     END-IF.
094100 U1-EXTRAE-TOKEN-ANTES-DE-E. EXIT.
094200
094300 U1-EXTRAE-TOKEN-ANTES-DE-Z49 SECTION.
094400        IF WKS-CAD-ANTES(WKS-I:1) NOT = SPACE
094500           MOVE WKS-I TO WKS-POS
094600        END-IF.
094700 U1-EXTRAE-TOKEN-ANTES-DE-Z49-E. EXIT.
094800
094900 U1-EXTRAE-TOKEN-ANTES-DE-Z50 SECTION.
095000        CONTINUE.
095100 U1-EXTRAE-TOKEN-ANTES-DE-Z50-E. EXIT.
095200
095300*    LARGO (SIN BLANCOS FINALES) DE WKS-CAD-UNO, PARA VALIDAR LA
095400*    REGLA "MENOS DE 10 CARACTERES" DE LA MARCA.
095500 U1-LARGO-SIN-BLANCOS SECTION.
095600     MOVE ZERO TO WKS-LARGO
095700     PERFORM U1-LARGO-SIN-BLANCOS-Z32 VARYING WKS-I FROM 20 BY -1
095800        UNTIL WKS-I < 1.
095900 U1-LARGO-SIN-BLANCOS-E. EXIT.
096000                                                                          
096100 U1-LARGO-SIN-BLANCOS-Z32 SECTION.                                        
096200        IF WKS-CAD-UNO(WKS-I:1) NOT = SPACE AND WKS-LARGO = ZERO          
096300           MOVE WKS-I TO WKS-LARGO                                        
096400        END-IF.                                                           
096500 U1-LARGO-SIN-BLANCOS-Z32-E. EXIT.                                        
096600                                                                          
096700 *    CONTACTO -- PRIMER TOKEN CON FORMA DE TELEFONO (FIJO CON            
096800 *    GUION O CELULAR DE 11 DIGITOS O 400-XXXX-XXXX). SI NO HAY           
096900 *    NINGUN GUION EN LA HOJA SE BUSCA UNA CORRIDA DE 11 DIGITOS          
097000 *    SEGUIDOS, PARA EL CELULAR ESCRITO SIN GUION (00/09 MQV,             
097100 *    BPM244205). 00/09 MQV (BPM244205): EL TOKEN CON GUION SE            
097200 *    VALIDA CONTRA LAS FORMAS DE TELEFONO DE LA REGLA (ANTES SE          
097300 *    ACEPTABA CUALQUIER PALABRA CON GUION, INCLUYENDO CLAVES DEL         
097400 *    CATALOGO COMO SQUARE-RECT-TUBE); SI NO CALIFICA SE SIGUE            
097500 *    BUSCANDO EN EL SIGUIENTE GUION DE LA HOJA.                          
097600 U1-09-CONTACTO SECTION.                                                  
097700     MOVE SPACES TO WKS-INFO-CONTACTO                                     
097800     MOVE "-" TO WKS-CAD-BUSCAR                                           
097900     MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                                 
098000     PERFORM U1-BUSCA-SUBCADENA                                           
098100     PERFORM U1-09-CONTACTO-Z31 VARYING WKS-I FROM 1 BY 1 UNTIL           
098200        WKS-I > 30 OR WKS-CAD-CONTADOR = ZERO                             
098300           OR WKS-INFO-CONTACTO NOT = SPACES                              
098400     IF WKS-INFO-CONTACTO = SPACES                                        
098500        PERFORM U1-09-CONTACTO-Z33 VARYING WKS-I FROM 1 BY 1 UNTIL        
098600           WKS-I > 3990 OR WKS-INFO-CONTACTO NOT = SPACES                 
098700     END-IF.                                                              
098800 U1-09-CONTACTO-E. EXIT.                                                  
098900                                                                          
099000 U1-09-CONTACTO-Z31 SECTION.                                              
099100        PERFORM U1-EXTRAE-TOKEN-CON-GUION                                 
099200        PERFORM U1-VALIDA-TELEFONO                                        
099300        IF WKS-INFO-CONTACTO = SPACES                                     
099400           MOVE "-" TO WKS-CAD-BUSCAR                                     
099500           MOVE WKS-CAD-DESPUES TO WKS-CAD-TEXTO                          
099600           PERFORM U1-BUSCA-SUBCADENA                                     
099700        END-IF.                                                           
099800 U1-09-CONTACTO-Z31-E. EXIT.                                              
099900                                                                          
100000 *    CORRIDA DE 11 DIGITOS SEGUIDOS EN WKS-TEXTO-HOJA, PARA EL           
100100 *    CELULAR SIN GUION (00/09 MQV, BPM244205).                           
100200 U1-09-CONTACTO-Z33 SECTION.                                              
100300        IF WKS-TEXTO-HOJA(WKS-I:11) NUMERIC                               
100400           MOVE WKS-TEXTO-HOJA(WKS-I:11) TO WKS-INFO-CONTACTO             
100500        END-IF.                                                           
100600 U1-09-CONTACTO-Z33-E. EXIT.                                              
100700                                                                          
100800 *    ARMA EL TOKEN CON GUION ALREDEDOR DE LA POSICION DONDE LA           
100900 *    ULTIMA U1-BUSCA-SUBCADENA ENCONTRO EL "-": LA PALABRA QUE           
101000 *    TERMINA JUSTO ANTES (WKS-CAD-ANTES, VIA U1-EXTRAE-TOKEN-            
101100 *    ANTES-DE) MAS EL "-" MAS LA PALABRA QUE EMPIEZA JUSTO               
101200 *    DESPUES (WKS-CAD-DESPUES) (00/09 MQV, BPM244205 -- ANTES            
101300 *    SOLO SE TOMABA LA PALABRA DE DESPUES, PERDIENDO EL CODIGO           
101400 *    DE AREA).                                                           
101500 U1-EXTRAE-TOKEN-CON-GUION SECTION.                                       
101600     MOVE SPACES TO WKS-CAD-TOKEN                                         
101700     PERFORM U1-EXTRAE-TOKEN-ANTES-DE                                     
101800     MOVE SPACES TO WKS-CAD-DOS                                           
101900     UNSTRING WKS-CAD-DESPUES DELIMITED BY SPACE                          
102000        INTO WKS-CAD-DOS                                                  
102100     END-UNSTRING                                                         
102200     IF WKS-CAD-UNO NOT = SPACES AND WKS-CAD-DOS NOT = SPACES             
102300        STRING WKS-CAD-UNO DELIMITED BY SPACE                             
102400               "-"         DELIMITED BY SIZE                              
102500               WKS-CAD-DOS DELIMITED BY SPACE                             
102600            INTO WKS-CAD-TOKEN                                            
102700     END-IF.                                                              
102800 U1-EXTRAE-TOKEN-CON-GUION-E. EXIT.                                       
102900                                                                          
103000 *    VALIDA WKS-CAD-TOKEN CONTRA LAS FORMAS DE TELEFONO DE LA            
103100 *    REGLA 8: FIJO DE 3-4 DIGITOS DE CODIGO DE AREA MAS 7-8              
103200 *    DIGITOS, O CELULAR ESTILO 400-9999-9999 (00/09 MQV,                 
103300 *    BPM244205).                                                         
103400 U1-VALIDA-TELEFONO SECTION.                                              
103500     IF WKS-CAD-TOKEN(1:3) NUMERIC AND WKS-CAD-TOKEN(4:1) = "-"           
103600           AND WKS-CAD-TOKEN(5:7) NUMERIC                                 
103700           AND WKS-CAD-TOKEN(12:1) = SPACE                                
103800        MOVE WKS-CAD-TOKEN(1:11) TO WKS-INFO-CONTACTO                     
103900     END-IF                                                               
104000     IF WKS-INFO-CONTACTO = SPACES                                        
104100           AND WKS-CAD-TOKEN(1:3) NUMERIC                                 
104200           AND WKS-CAD-TOKEN(4:1) = "-"                                   
104300           AND WKS-CAD-TOKEN(5:8) NUMERIC                                 
104400           AND WKS-CAD-TOKEN(13:1) = SPACE                                
104500        MOVE WKS-CAD-TOKEN(1:12) TO WKS-INFO-CONTACTO                     
104600     END-IF                                                               
104700     IF WKS-INFO-CONTACTO = SPACES                                        
104800           AND WKS-CAD-TOKEN(1:4) NUMERIC                                 
104900           AND WKS-CAD-TOKEN(5:1) = "-"                                   
105000           AND WKS-CAD-TOKEN(6:7) NUMERIC                                 
105100           AND WKS-CAD-TOKEN(13:1) = SPACE                                
105200        MOVE WKS-CAD-TOKEN(1:12) TO WKS-INFO-CONTACTO                     
105300     END-IF                                                               
105400     IF WKS-INFO-CONTACTO = SPACES                                        
105500           AND WKS-CAD-TOKEN(1:4) NUMERIC                                 
105600           AND WKS-CAD-TOKEN(5:1) = "-"                                   
105700           AND WKS-CAD-TOKEN(6:8) NUMERIC                                 
105800           AND WKS-CAD-TOKEN(14:1) = SPACE                                
105900        MOVE WKS-CAD-TOKEN(1:13) TO WKS-INFO-CONTACTO                     
106000     END-IF                                                               
106100     IF WKS-INFO-CONTACTO = SPACES                                        
106200           AND WKS-CAD-TOKEN(1:3) NUMERIC                                 
106300           AND WKS-CAD-TOKEN(4:1) = "-"                                   
106400           AND WKS-CAD-TOKEN(5:4) NUMERIC                                 
106500           AND WKS-CAD-TOKEN(9:1) = "-"                                   
106600           AND WKS-CAD-TOKEN(10:4) NUMERIC                                
106700           AND WKS-CAD-TOKEN(14:1) = SPACE                                
106800        MOVE WKS-CAD-TOKEN(1:13) TO WKS-INFO-CONTACTO                     
106900     END-IF.                                                              
107000 U1-VALIDA-TELEFONO-E. EXIT.                                              
107100                                                                          
107200 *    MATERIAL -- "MATERIAL: <PALABRA>", O UN GRADO QUE EMPIECE           
107300 *    CON Q, O STAINLESS SEGUIDO DE 3-4 DIGITOS, O UNO DE LOS             
107400 *    LITERALES SPCC/SPHC/SS400. LOS DOS PATRONES DE GRADO (Q Y           
107500 *    STAINLESS) FALTABAN Y SE AGREGARON 00/09 MQV (BPM244205),           
107600 *    ANTES DEL LOOP DE LITERALES.                                        
107700 U1-10-MATERIAL SECTION.                                                  
107800     MOVE SPACES TO WKS-INFO-MATERIAL                                     
107900     MOVE "MATERIAL:" TO WKS-CAD-BUSCAR                                   
108000     MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                                 
108100     PERFORM U1-BUSCA-SUBCADENA                                           
108200     IF WKS-CAD-CONTADOR > ZERO                                           
108300        UNSTRING WKS-CAD-DESPUES DELIMITED BY SPACE                       
108400           INTO WKS-CAD-UNO                                               
108500        END-UNSTRING                                                      
108600        MOVE WKS-CAD-UNO(1:10) TO WKS-INFO-MATERIAL                       
108700     ELSE                                                                 
108800        PERFORM U1-10-MATERIAL-Z51 VARYING WKS-I FROM 1 BY 1              
108900           UNTIL WKS-I > 3996 OR WKS-INFO-MATERIAL NOT = SPACES           
109000        IF WKS-INFO-MATERIAL = SPACES                                     
109100           MOVE "STAINLESS" TO WKS-CAD-BUSCAR                             
109200           MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                           
109300           PERFORM U1-BUSCA-SUBCADENA                                     
109400           IF WKS-CAD-CONTADOR > ZERO                                     
109500              PERFORM U1-10-MATERIAL-Z52                                  
109600           END-IF                                                         
109700        END-IF                                                            
109800        IF WKS-INFO-MATERIAL = SPACES                                     
109900           SET IX-MATERIAL TO 1                                           
110000           PERFORM U1-10-MATERIAL-Z30 UNTIL IX-MATERIAL > 3               
110100              OR WKS-INFO-MATERIAL NOT = SPACES                           
110200        END-IF                                                            
110300     END-IF.                                                              
110400 U1-10-MATERIAL-E. EXIT.                                                  
110500                                                                          
110600 *    GRADO QUE EMPIEZA CON "Q" SEGUIDO DE 3 DIGITOS (P.EJ.               
110700 *    Q235B), CON O SIN LETRA FINAL (00/09 MQV, BPM244205).               
110800 U1-10-MATERIAL-Z51 SECTION.                                              
110900        IF WKS-TEXTO-HOJA(WKS-I:1) = "Q" AND                              
111000              WKS-TEXTO-HOJA(WKS-I + 1:3) NUMERIC                         
111100           MOVE WKS-TEXTO-HOJA(WKS-I:4) TO WKS-INFO-MATERIAL              
111200           IF WKS-TEXTO-HOJA(WKS-I + 4:1) ALPHABETIC-UPPER                
111300              MOVE WKS-TEXTO-HOJA(WKS-I:5) TO WKS-INFO-MATERIAL           
111400           END-IF                                                         
111500        END-IF.                                                           
111600 U1-10-MATERIAL-Z51-E. EXIT.                                              
111700                                                                          
111800 *    "STAINLESS" SEGUIDO DE 3 O 4 DIGITOS (WKS-CAD-DESPUES TRAE          
111900 *    LO QUE SIGUE A LA ULTIMA COINCIDENCIA DE                            
112000 *    U1-BUSCA-SUBCADENA) (00/09 MQV, BPM244205).                         
112100 U1-10-MATERIAL-Z52 SECTION.                                              
112200     IF WKS-CAD-DESPUES(1:4) NUMERIC                                      
112300        STRING "STAINLESS" DELIMITED BY SIZE                              
112400               WKS-CAD-DESPUES(1:4) DELIMITED BY SIZE                     
112500            INTO WKS-CAD-TOKEN                                            
112600        MOVE WKS-CAD-TOKEN(1:13) TO WKS-INFO-MATERIAL                     
112700     ELSE                                                                 
112800        IF WKS-CAD-DESPUES(1:3) NUMERIC                                   
112900           STRING "STAINLESS" DELIMITED BY SIZE                           
113000                  WKS-CAD-DESPUES(1:3) DELIMITED BY SIZE                  
113100               INTO WKS-CAD-TOKEN                                         
113200           MOVE WKS-CAD-TOKEN(1:12) TO WKS-INFO-MATERIAL                  
113300        END-IF                                                            
113400     END-IF.                                                              
113500 U1-10-MATERIAL-Z52-E. EXIT.                                              
113600                                                                          
113700 U1-10-MATERIAL-Z30 SECTION.                                              
113800        MOVE WKS-MATERIAL-TOKEN(IX-MATERIAL) TO WKS-CAD-BUSCAR            
113900        MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                              
114000        PERFORM U1-BUSCA-SUBCADENA                                        
114100        IF WKS-CAD-CONTADOR > ZERO                                        
114200           MOVE WKS-MATERIAL-TOKEN(IX-MATERIAL)                           
114300              TO WKS-INFO-MATERIAL                                        
114400        END-IF                                                            
114500        SET IX-MATERIAL UP BY 1.                                          
114600 U1-10-MATERIAL-Z30-E. EXIT.                                              
114700                                                                          
114800*    NORMA -- PRIMERA NORMA RECONOCIDA (GB/T, YB/T, Q/BQB, ASTM,          
114900*    JIS, DIN), CON SU NUMERO SI LA NORMA LO TRAE.                        
115000 U1-11-NORMA SECTION.                                                     
115100     MOVE SPACES TO WKS-INFO-NORMA                                        
115200     SET IX-NORMA TO 1                                                    
115300     PERFORM U1-11-NORMA-Z29 UNTIL IX-NORMA > 6 OR WKS-INFO-NORMA         
115400        NOT = SPACES.                                                     
115500 U1-11-NORMA-E. EXIT.                                                     
115600                                                                          
115700 U1-11-NORMA-Z29 SECTION.                                                 
115800        MOVE WKS-NORMA-TOKEN(IX-NORMA) TO WKS-CAD-BUSCAR                  
115900        MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                              
116000        PERFORM U1-BUSCA-SUBCADENA                                        
116100        IF WKS-CAD-CONTADOR > ZERO                                        
116200           UNSTRING WKS-CAD-DESPUES DELIMITED BY SPACE                    
116300              INTO WKS-CAD-UNO                                            
116400           END-UNSTRING                                                   
116500           STRING WKS-NORMA-TOKEN(IX-NORMA) DELIMITED BY SPACE            
116600                  " " DELIMITED BY SIZE                                   
116700                  WKS-CAD-UNO DELIMITED BY SPACE                          
116800               INTO WKS-CAD-TOKEN                                         
116900           MOVE WKS-CAD-TOKEN(1:14) TO WKS-INFO-NORMA                     
117000        END-IF                                                            
117100        SET IX-NORMA UP BY 1.                                             
117200 U1-11-NORMA-Z29-E. EXIT.                                                 
117300                                                                          
117400*    NOTAS -- EN LOS PRIMEROS 20 RENGLONES, SI EL RENGLON TRAE            
117500*    ALGUNA PALABRA CLAVE DE ADVERTENCIA SE AGREGA EL TEXTO               
117600*    COMPLETO DEL RENGLON UNA SOLA VEZ (NO UNA VEZ POR PALABRA).          
117700 U1-12-NOTAS SECTION.                                                     
117800     MOVE WKS-TOTAL-RENGLONES TO WKS-TOPE                                 
117900     IF WKS-TOPE > 20                                                     
118000        MOVE 20 TO WKS-TOPE                                               
118100     END-IF                                                               
118200     PERFORM U1-12-NOTAS-Z44 VARYING IX-REN FROM 1 BY 1 UNTIL             
118300        IX-REN > WKS-TOPE.                                                
118400 U1-12-NOTAS-E. EXIT.                                                     
118500                                                                          
118600 U1-12-NOTAS-Z44 SECTION.                                                 
118700        MOVE SPACES TO WKS-TEXTO-RENGLON                                  
118800        MOVE 1 TO WKS-POS                                                 
118900        PERFORM U1-12-NOTAS-Z28 VARYING IX-CEL FROM 1 BY 1 UNTIL          
119000           IX-CEL > 12.                                                   
119100        SET IX-NOTA TO 1                                                  
119200        MOVE ZERO TO WKS-CAD-CONTADOR                                     
119300        PERFORM U1-12-NOTAS-Z27 UNTIL IX-NOTA > 5 OR                      
119400           WKS-CAD-CONTADOR > ZERO.                                       
119500        IF WKS-CAD-CONTADOR > ZERO AND WKS-INFO-TOTAL-NOTAS < 20          
119600           ADD 1 TO WKS-INFO-TOTAL-NOTAS                                  
119700           MOVE WKS-TEXTO-RENGLON(1:60)                                   
119800              TO WKS-INFO-NOTA-TXT(WKS-INFO-TOTAL-NOTAS)                  
119900        END-IF.                                                           
120000 U1-12-NOTAS-Z44-E. EXIT.                                                 
120100                                                                          
120200 U1-12-NOTAS-Z28 SECTION.                                                 
120300           IF WKS-CELDA-REN(IX-REN, IX-CEL) NOT = SPACES                  
120400              STRING WKS-TEXTO-RENGLON DELIMITED BY SIZE                  
120500                     " " DELIMITED BY SIZE                                
120600                     WKS-CELDA-REN(IX-REN, IX-CEL) DELIMITED BY           
120700                        SIZE                                              
120800                  INTO WKS-CAD-TEXTO                                      
120900              MOVE WKS-CAD-TEXTO(1:240) TO WKS-TEXTO-RENGLON              
121000           END-IF.                                                        
121100 U1-12-NOTAS-Z28-E. EXIT.                                                 
121200                                                                          
121300 U1-12-NOTAS-Z27 SECTION.                                                 
121400           MOVE WKS-NOTA-TOKEN(IX-NOTA) TO WKS-CAD-BUSCAR                 
121500           MOVE WKS-TEXTO-RENGLON       TO WKS-CAD-TEXTO                  
121600           PERFORM U1-BUSCA-SUBCADENA                                     
121700           SET IX-NOTA UP BY 1.                                           
121800 U1-12-NOTAS-Z27-E. EXIT.                                                 
121900                                                                          
122000*****************************************************************         
122100*   U1-BUSCA-SUBCADENA -- BUSQUEDA GENERICA DE UNA SUBCADENA.    *        
122200*   ENTRA:  WKS-CAD-BUSCAR (PATRON), WKS-CAD-TEXTO (TEXTO)       *        
122300*   SALE :  WKS-CAD-CONTADOR (CANTIDAD DE VECES QUE APARECE),    *        
122400*           WKS-CAD-DESPUES  (TEXTO A PARTIR DE LA 1RA APARICION)*        
122500*   NO SE USA NINGUNA FUNCTION INTRINSECA -- SOLO INSPECT Y      *        
122600*   UNSTRING, DISPONIBLES DESDE COBOL-74 (96/12 EDR).            *        
122700*****************************************************************         
122800 U1-BUSCA-SUBCADENA SECTION.                                              
122900     MOVE ZERO   TO WKS-CAD-CONTADOR                                      
123000     MOVE SPACES TO WKS-CAD-ANTES WKS-CAD-DESPUES                         
123100     INSPECT WKS-CAD-TEXTO TALLYING WKS-CAD-CONTADOR                      
123200        FOR ALL WKS-CAD-BUSCAR                                            
123300     IF WKS-CAD-CONTADOR > ZERO                                           
123400        UNSTRING WKS-CAD-TEXTO DELIMITED BY WKS-CAD-BUSCAR                
123500           INTO WKS-CAD-ANTES WKS-CAD-DESPUES                             
123600        END-UNSTRING                                                      
123700     END-IF.                                                              
123800 U1-BUSCA-SUBCADENA-E. EXIT.                                              
123900                                                                          
124000*****************************************************************         
124100*   U2-DETECTA-LAYOUT -- PRUEBA LAS ESTRATEGIAS EN ORDEN DE      *        
124200*   PRIORIDAD: ZHENGDA (U3), CUATRO COLUMNAS (U4), TRES COLUMNAS *        
124300*   (U5, SIEMPRE TIENE EXITO -- ES EL RESPALDO GARANTIZADO).     *        
124400*****************************************************************         
124500 U2-DETECTA-LAYOUT SECTION.                                               
124600     MOVE ZERO TO WKS-TOTAL-EXTRAIDOS                                     
124700     PERFORM U2-01-CALIFICA-ZHENGDA                                       
124800     IF WKS-VALIDACIONES-OK = 1                                           
124900        MOVE "ZHENGDA         " TO WKS-ESTRATEGIA                         
125000        PERFORM U3-EXTRAE-ZHENGDA                                         
125100     ELSE                                                                 
125200        PERFORM U2-02-CALIFICA-CUATRO-COL                                 
125300        IF WKS-VALIDACIONES-OK = 1                                        
125400           MOVE "CUATRO-COLUMNA  " TO WKS-ESTRATEGIA                      
125500           PERFORM U4-EXTRAE-CUATRO-COL                                   
125600        ELSE                                                              
125700           MOVE "TRES-COLUMNA    " TO WKS-ESTRATEGIA                      
125800           PERFORM U2-03-UBICA-CABECERA-TRES                              
125900           PERFORM U5-EXTRAE-TRES-COL                                     
126000        END-IF                                                            
126100     END-IF.                                                              
126200 U2-DETECTA-LAYOUT-E. EXIT.                                               
126300                                                                          
126400*    ZHENGDA CALIFICA SI ALGUN RENGLON TRAE "ZHENGDA-HOT-DIP" Y           
126500*    LA PALABRA "SPEC" (ENCABEZADO DE LA PLANILLA DE ZHENGDA).            
126600 U2-01-CALIFICA-ZHENGDA SECTION.                                          
126700     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
126800     MOVE "ZHENGDA-HOT-DIP" TO WKS-CAD-BUSCAR                             
126900     MOVE WKS-TEXTO-HOJA    TO WKS-CAD-TEXTO                              
127000     PERFORM U1-BUSCA-SUBCADENA                                           
127100     IF WKS-CAD-CONTADOR > ZERO                                           
127200        MOVE "SPEC" TO WKS-CAD-BUSCAR                                     
127300        MOVE WKS-TEXTO-HOJA TO WKS-CAD-TEXTO                              
127400        PERFORM U1-BUSCA-SUBCADENA                                        
127500        IF WKS-CAD-CONTADOR > ZERO                                        
127600           MOVE 1 TO WKS-VALIDACIONES-OK                                  
127700           MOVE 7 TO WKS-RENGLON-CABECERA                                 
127800        END-IF                                                            
127900     END-IF.                                                              
128000 U2-01-CALIFICA-ZHENGDA-E. EXIT.                                          
128100                                                                          
128200*    CUATRO COLUMNAS CALIFICA SI, DENTRO DE LOS PRIMEROS 20               
128300*    RENGLONES, ALGUNO TRAE JUNTOS SQUARE-TUBE, RECT-TUBE,                
128400*    THICKNESS Y PRICE (ENCABEZADO TIPICO DEL LAYOUT DE 4 COL).           
128500 U2-02-CALIFICA-CUATRO-COL SECTION.                                       
128600     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
128700     MOVE WKS-TOTAL-RENGLONES TO WKS-TOPE                                 
128800     IF WKS-TOPE > 20                                                     
128900        MOVE 20 TO WKS-TOPE                                               
129000     END-IF                                                               
129100     PERFORM U2-02-CALIFICA-CUATRO-COL-Z43 VARYING IX-REN FROM 1          
129200        BY 1 UNTIL IX-REN > WKS-TOPE OR WKS-VALIDACIONES-OK = 1.          
129300 U2-02-CALIFICA-CUATRO-COL-E. EXIT.                                       
129400                                                                          
129500 U2-02-CALIFICA-CUATRO-COL-Z43 SECTION.                                   
129600        MOVE SPACES TO WKS-TEXTO-RENGLON                                  
129700        PERFORM U2-02-CALIFICA-CUATRO-COL-Z26 VARYING IX-CEL FROM         
129800           1 BY 1 UNTIL IX-CEL > 12.                                      
129900        MOVE "SQUARE-TUBE" TO WKS-CAD-BUSCAR                              
130000        MOVE WKS-TEXTO-RENGLON TO WKS-CAD-TEXTO                           
130100        PERFORM U1-BUSCA-SUBCADENA                                        
130200        IF WKS-CAD-CONTADOR > ZERO                                        
130300           MOVE "RECT-TUBE" TO WKS-CAD-BUSCAR                             
130400           PERFORM U1-BUSCA-SUBCADENA                                     
130500           IF WKS-CAD-CONTADOR > ZERO                                     
130600              MOVE "THICKNESS" TO WKS-CAD-BUSCAR                          
130700              PERFORM U1-BUSCA-SUBCADENA                                  
130800              IF WKS-CAD-CONTADOR > ZERO                                  
130900                 MOVE "PRICE" TO WKS-CAD-BUSCAR                           
131000                 PERFORM U1-BUSCA-SUBCADENA                               
131100                 IF WKS-CAD-CONTADOR > ZERO                               
131200                    MOVE 1 TO WKS-VALIDACIONES-OK                         
131300                    MOVE IX-REN TO WKS-RENGLON-CABECERA                   
131400                 END-IF                                                   
131500              END-IF                                                      
131600           END-IF                                                         
131700        END-IF.                                                           
131800 U2-02-CALIFICA-CUATRO-COL-Z43-E. EXIT.                                   
131900                                                                          
132000 U2-02-CALIFICA-CUATRO-COL-Z26 SECTION.                                   
132100           IF WKS-CELDA-REN(IX-REN, IX-CEL) NOT = SPACES                  
132200              STRING WKS-TEXTO-RENGLON DELIMITED BY SIZE                  
132300                     " " DELIMITED BY SIZE                                
132400                     WKS-CELDA-REN(IX-REN, IX-CEL) DELIMITED BY           
132500                        SIZE                                              
132600                  INTO WKS-CAD-TEXTO                                      
132700              MOVE WKS-CAD-TEXTO(1:240) TO WKS-TEXTO-RENGLON              
132800           END-IF.                                                        
132900 U2-02-CALIFICA-CUATRO-COL-Z26-E. EXIT.                                   
133000                                                                          
133100*    UBICA LA CABECERA PARA EL LAYOUT DE TRES COLUMNAS: PRIMER            
133200*    RENGLON (DE LOS 20 PRIMEROS) CON SPEC+THICKNESS+PRICE; SI NO         
133300*    HAY, PRIMER RENGLON (DE LOS 10 PRIMEROS) CON SPEC; SI TAMPOCO        
133400*    HAY, RESPALDO FIJO: CABECERA EN EL RENGLON 7, DATOS DESDE 8.         
133500 U2-03-UBICA-CABECERA-TRES SECTION.                                       
133600     MOVE ZERO TO WKS-RENGLON-CABECERA                                    
133700     MOVE WKS-TOTAL-RENGLONES TO WKS-TOPE                                 
133800     IF WKS-TOPE > 20                                                     
133900        MOVE 20 TO WKS-TOPE                                               
134000     END-IF                                                               
134100     PERFORM U2-03-UBICA-CABECERA-TRES-Z42 VARYING IX-REN FROM 1          
134200        BY 1 UNTIL IX-REN > WKS-TOPE OR WKS-RENGLON-CABECERA >            
134300        ZERO.                                                             
134400                                                                          
134500     IF WKS-RENGLON-CABECERA = ZERO                                       
134600        MOVE WKS-TOTAL-RENGLONES TO WKS-TOPE                              
134700        IF WKS-TOPE > 10                                                  
134800           MOVE 10 TO WKS-TOPE                                            
134900        END-IF                                                            
135000        PERFORM U2-03-UBICA-CABECERA-TRES-Z41 VARYING IX-REN FROM         
135100           1 BY 1 UNTIL IX-REN > WKS-TOPE OR WKS-RENGLON-CABECERA         
135200           > ZERO.                                                        
135300     END-IF                                                               
135400                                                                          
135500     IF WKS-RENGLON-CABECERA = ZERO                                       
135600        MOVE 7 TO WKS-RENGLON-CABECERA                                    
135700     END-IF.                                                              
135800 U2-03-UBICA-CABECERA-TRES-E. EXIT.                                       
135900                                                                          
136000 U2-03-UBICA-CABECERA-TRES-Z42 SECTION.                                   
136100        MOVE SPACES TO WKS-TEXTO-RENGLON                                  
136200        PERFORM U2-03-UBICA-CABECERA-TRES-Z25 VARYING IX-CEL FROM         
136300           1 BY 1 UNTIL IX-CEL > 12.                                      
136400        MOVE "SPEC" TO WKS-CAD-BUSCAR                                     
136500        MOVE WKS-TEXTO-RENGLON TO WKS-CAD-TEXTO                           
136600        PERFORM U1-BUSCA-SUBCADENA                                        
136700        IF WKS-CAD-CONTADOR > ZERO                                        
136800           MOVE "THICKNESS" TO WKS-CAD-BUSCAR                             
136900           PERFORM U1-BUSCA-SUBCADENA                                     
137000           IF WKS-CAD-CONTADOR > ZERO                                     
137100              MOVE "PRICE" TO WKS-CAD-BUSCAR                              
137200              PERFORM U1-BUSCA-SUBCADENA                                  
137300              IF WKS-CAD-CONTADOR > ZERO                                  
137400                 MOVE IX-REN TO WKS-RENGLON-CABECERA                      
137500              END-IF                                                      
137600           END-IF                                                         
137700        END-IF.                                                           
137800 U2-03-UBICA-CABECERA-TRES-Z42-E. EXIT.                                   
137900                                                                          
138000 U2-03-UBICA-CABECERA-TRES-Z41 SECTION.                                   
138100           MOVE SPACES TO WKS-TEXTO-RENGLON                               
138200           PERFORM U2-03-UBICA-CABECERA-TRES-Z24 VARYING IX-CEL           
138300              FROM 1 BY 1 UNTIL IX-CEL > 12.                              
138400           MOVE "SPEC" TO WKS-CAD-BUSCAR                                  
138500           MOVE WKS-TEXTO-RENGLON TO WKS-CAD-TEXTO                        
138600           PERFORM U1-BUSCA-SUBCADENA                                     
138700           IF WKS-CAD-CONTADOR > ZERO                                     
138800              MOVE IX-REN TO WKS-RENGLON-CABECERA                         
138900           END-IF.                                                        
139000 U2-03-UBICA-CABECERA-TRES-Z41-E. EXIT.                                   
139100                                                                          
139200 U2-03-UBICA-CABECERA-TRES-Z25 SECTION.                                   
139300           IF WKS-CELDA-REN(IX-REN, IX-CEL) NOT = SPACES                  
139400              STRING WKS-TEXTO-RENGLON DELIMITED BY SIZE                  
139500                     " " DELIMITED BY SIZE                                
139600                     WKS-CELDA-REN(IX-REN, IX-CEL) DELIMITED BY           
139700                        SIZE                                              
139800                  INTO WKS-CAD-TEXTO                                      
139900              MOVE WKS-CAD-TEXTO(1:240) TO WKS-TEXTO-RENGLON              
140000           END-IF.                                                        
140100 U2-03-UBICA-CABECERA-TRES-Z25-E. EXIT.                                   
140200                                                                          
140300 U2-03-UBICA-CABECERA-TRES-Z24 SECTION.                                   
140400              IF WKS-CELDA-REN(IX-REN, IX-CEL) NOT = SPACES               
140500                 STRING WKS-TEXTO-RENGLON DELIMITED BY SIZE               
140600                        " " DELIMITED BY SIZE                             
140700                        WKS-CELDA-REN(IX-REN, IX-CEL)                     
140800                           DELIMITED BY SIZE                              
140900                     INTO WKS-CAD-TEXTO                                   
141000                 MOVE WKS-CAD-TEXTO(1:240) TO WKS-TEXTO-RENGLON           
141100              END-IF.                                                     
141200 U2-03-UBICA-CABECERA-TRES-Z24-E. EXIT.                                   
141300                                                                          
141400*****************************************************************         
141500*   U3-EXTRAE-ZHENGDA -- LAYOUT DE 3 GRUPOS DE 3 COLUMNAS        *        
141600*   (SPEC,PRECIO,CONTEO) EN 1,4,7,10. CADA GRUPO ARRASTRA SU     *        
141700*   PROPIO ULTIMO TAMANO Y ULTIMO CONTEO DE UN RENGLON AL        *        
141800*   SIGUIENTE (97/01 EDR, CORREGIDO 97/06 EDR TICKET BPM242015). *        
141900*****************************************************************         
142000 U3-EXTRAE-ZHENGDA SECTION.                                               
142100     PERFORM U3-EXTRAE-ZHENGDA-Z23 VARYING IX-U3 FROM 1 BY 1 UNTIL        
142200        IX-U3 > 4.                                                        
142300                                                                          
142400     ADD 1 TO WKS-RENGLON-CABECERA GIVING WKS-RENGLON-DATOS               
142500     PERFORM U3-01-UN-RENGLON                                             
142600        VARYING IX-REN FROM WKS-RENGLON-DATOS BY 1                        
142700        UNTIL IX-REN > WKS-TOTAL-RENGLONES.                               
142800 U3-EXTRAE-ZHENGDA-E. EXIT.                                               
142900                                                                          
143000 U3-EXTRAE-ZHENGDA-Z23 SECTION.                                           
143100        MOVE SPACES TO WKS-U3-ULT-TAMANO(IX-U3)                           
143200        MOVE SPACES TO WKS-U3-ULT-CONTEO(IX-U3).                          
143300 U3-EXTRAE-ZHENGDA-Z23-E. EXIT.                                           
143400                                                                          
143500 U3-01-UN-RENGLON SECTION.                                                
143600     MOVE 1 TO WKS-G                                                      
143700     PERFORM U3-02-UN-GRUPO VARYING WKS-J FROM 1 BY 3                     
143800        UNTIL WKS-J > 10.                                                 
143900 U3-01-UN-RENGLON-E. EXIT.                                                
144000                                                                          
144100*    UN GRUPO DE ZHENGDA: WKS-J ES LA COLUMNA DE SPEC, WKS-J+1 LA         
144200*    DE PRECIO, WKS-J+2 LA DE CONTEO. WKS-G LLEVA EL NUMERO DE            
144300*    GRUPO (1 A 4) PARA UBICAR EL ARRASTRE CORRECTO.                      
144400 U3-02-UN-GRUPO SECTION.                                                  
144500     MOVE WKS-CELDA-REN(IX-REN, WKS-J + 2) TO WKS-CAD-UNO                 
144600     IF WKS-CAD-UNO NOT = SPACES                                          
144700        MOVE WKS-CAD-UNO TO WKS-U3-ULT-CONTEO(WKS-G)                      
144800     END-IF                                                               
144900                                                                          
145000     MOVE WKS-CELDA-REN(IX-REN, WKS-J) TO WKS-CAD-DOS                     
145100     MOVE WKS-CELDA-REN(IX-REN, WKS-J + 1) TO WKS-CAD-TRES                
145200                                                                          
145300     IF WKS-CAD-DOS = SPACES OR WKS-CAD-TRES = SPACES                     
145400        GO TO U3-02-SALTA                                                 
145500     END-IF                                                               
145600                                                                          
145700     MOVE ZERO TO WKS-DIGITOS-CAD                                         
145800     PERFORM U3-CONVIERTE-PRECIO                                          
145900     IF WKS-DIGITOS-NUM = ZERO                                            
146000        GO TO U3-02-SALTA                                                 
146100     END-IF                                                               
146200                                                                          
146300     MOVE "*" TO WKS-CAD-BUSCAR                                           
146400     MOVE WKS-CAD-DOS TO WKS-CAD-TEXTO                                    
146500     PERFORM U1-BUSCA-SUBCADENA                                           
146600     IF WKS-CAD-CONTADOR > ZERO                                           
146700        UNSTRING WKS-CAD-DOS DELIMITED BY "*"                             
146800           INTO WKS-CAD-UNO WKS-CAD-TOKEN                                 
146900           TALLYING IN WKS-K                                              
147000        END-UNSTRING                                                      
147100        IF WKS-K < 2                                                      
147200           GO TO U3-02-SALTA                                              
147300        END-IF                                                            
147400        MOVE WKS-CAD-UNO TO WKS-U3-ULT-TAMANO(WKS-G)                      
147500        MOVE WKS-CAD-TOKEN(1:10) TO WKS-CAMPO-ESPESOR             BPM44020
147600        PERFORM U10-FORMATO-ESPESOR-CAMPO                         BPM44020
147700        IF WKS-TOTAL-EXTRAIDOS < WKS-MAX-EXTRAIDOS                        
147800           ADD 1 TO WKS-TOTAL-EXTRAIDOS                                   
147900           SET IX-EXT TO WKS-TOTAL-EXTRAIDOS                              
148000           MOVE WKS-CAD-DOS TO PLXT-SPEC(IX-EXT)                          
148100           MOVE WKS-CAMPO-ESPESOR TO PLXT-THICK(IX-EXT)           BPM44020
148200           MOVE WKS-DIGITOS-NUM TO PLXT-PRECIO(IX-EXT)                    
148300           MOVE WKS-U3-ULT-CONTEO(WKS-G) TO PLXT-CONTEO(IX-EXT)           
148400        END-IF                                                            
148500     ELSE                                                                 
148600        IF WKS-U3-ULT-TAMANO(WKS-G) = SPACES                              
148700           GO TO U3-02-SALTA                                              
148800        END-IF                                                            
148900        IF WKS-TOTAL-EXTRAIDOS < WKS-MAX-EXTRAIDOS                        
149000           ADD 1 TO WKS-TOTAL-EXTRAIDOS                                   
149100           SET IX-EXT TO WKS-TOTAL-EXTRAIDOS                              
149200           STRING WKS-U3-ULT-TAMANO(WKS-G) DELIMITED BY SPACE             
149300                  "*" DELIMITED BY SIZE                                   
149400                  WKS-CAD-DOS DELIMITED BY SPACE                          
149500               INTO PLXT-SPEC(IX-EXT)                                     
149600           MOVE WKS-CAD-DOS TO WKS-CAMPO-ESPESOR                  BPM44020
149700           PERFORM U10-FORMATO-ESPESOR-CAMPO                      BPM44020
149800           MOVE WKS-CAMPO-ESPESOR TO PLXT-THICK(IX-EXT)           BPM44020
149900           MOVE WKS-DIGITOS-NUM TO PLXT-PRECIO(IX-EXT)                    
150000           MOVE WKS-U3-ULT-CONTEO(WKS-G) TO PLXT-CONTEO(IX-EXT)           
150100        END-IF                                                            
150200     END-IF.                                                              
150300 U3-02-SALTA.                                                             
150400     ADD 1 TO WKS-G.                                                      
150500 U3-02-UN-GRUPO-E. EXIT.                                                  
150600                                                                          
150700*    CONVIERTE WKS-CAD-TRES (CELDA DE PRECIO) A NUMERICO EN               
150800*    WKS-DIGITOS-NUM. SI TRAE CARACTERES NO NUMERICOS, EL VALOR           
150900*    QUEDA EN CERO (REGLA DEL U3: PRECIO NO NUMERICO SE DESCARTA).        
151000 U3-CONVIERTE-PRECIO SECTION.                                             
151100     MOVE "0000000000" TO WKS-DIGITOS-CAD                                 
151200     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
151300     PERFORM U3-CONVIERTE-PRECIO-Z22 VARYING WKS-I FROM 1 BY 1            
151400        UNTIL WKS-I > 10.                                                 
151500     IF WKS-VALIDACIONES-OK = ZERO                                        
151600        MOVE WKS-CAD-TRES TO WKS-DIGITOS-CAD                              
151700     END-IF.                                                              
151800 U3-CONVIERTE-PRECIO-E. EXIT.                                             
151900                                                                          
152000 U3-CONVIERTE-PRECIO-Z22 SECTION.                                         
152100        IF WKS-CAD-TRES(WKS-I:1) NOT = SPACE AND                          
152200           WKS-CAD-TRES(WKS-I:1) NOT NUMERIC                              
152300           MOVE 1 TO WKS-VALIDACIONES-OK                                  
152400        END-IF.                                                           
152500 U3-CONVIERTE-PRECIO-Z22-E. EXIT.                                         
152600                                                                          
152700*****************************************************************         
152800*   U4-EXTRAE-CUATRO-COL -- LAYOUT DE 3 GRUPOS DE 4 COLUMNAS     *        
152900*   (CUADRADO,RECTANGULAR,ESPESOR,PRECIO) EN 1,5,9. LAS CELDAS   *        
153000*   DE SPEC PUEDEN TRAER VARIAS MEDIDAS; SE ARMA UN REGISTRO     *        
153100*   POR CADA UNA (98/03 EDR, TICKET BPM241887).                  *        
153200*****************************************************************         
153300 U4-EXTRAE-CUATRO-COL SECTION.                                            
153400     PERFORM U4-EXTRAE-CUATRO-COL-Z21 VARYING IX-U4 FROM 1 BY 1           
153500        UNTIL IX-U4 > 3.                                                  
153600                                                                          
153700     ADD 1 TO WKS-RENGLON-CABECERA GIVING WKS-RENGLON-DATOS               
153800     PERFORM U4-01-UN-RENGLON                                             
153900        VARYING IX-REN FROM WKS-RENGLON-DATOS BY 1                        
154000        UNTIL IX-REN > WKS-TOTAL-RENGLONES.                               
154100 U4-EXTRAE-CUATRO-COL-E. EXIT.                                            
154200                                                                          
154300 U4-EXTRAE-CUATRO-COL-Z21 SECTION.                                        
154400        MOVE ZERO TO WKS-U4-CUAD-TOTAL(IX-U4)                             
154500        MOVE ZERO TO WKS-U4-RECT-TOTAL(IX-U4).                            
154600 U4-EXTRAE-CUATRO-COL-Z21-E. EXIT.                                        
154700                                                                          
154800 U4-01-UN-RENGLON SECTION.                                                
154900     PERFORM U4-02-UN-GRUPO VARYING WKS-J FROM 1 BY 4                     
155000        UNTIL WKS-J > 9.                                                  
155100 U4-01-UN-RENGLON-E. EXIT.                                                
155200                                                                          
155300*    WKS-J ES LA COLUMNA DE CUADRADO, WKS-J+1 LA DE RECTANGULAR,          
155400*    WKS-J+2 LA DE ESPESOR, WKS-J+3 LA DE PRECIO. WKS-G ES EL             
155500*    NUMERO DE GRUPO (1 A 3), CALCULADO A PARTIR DE LA COLUMNA.           
155600 U4-02-UN-GRUPO SECTION.                                                  
155700     COMPUTE WKS-G = (WKS-J - 1) / 4 + 1                                  
155800                                                                          
155900     MOVE WKS-CELDA-REN(IX-REN, WKS-J) TO WKS-CAD-UNO                     
156000     PERFORM U10-DIVIDE-CELDA-SPEC                                        
156100     IF WKS-LISTA-TEMP-TOTAL > ZERO                                       
156200        MOVE WKS-LISTA-TEMP-TOTAL TO WKS-U4-CUAD-TOTAL(WKS-G)             
156300        PERFORM U4-02-UN-GRUPO-Z20 VARYING WKS-K FROM 1 BY 1 UNTIL        
156400           WKS-K > WKS-LISTA-TEMP-TOTAL.                                  
156500     END-IF                                                               
156600                                                                          
156700     MOVE WKS-CELDA-REN(IX-REN, WKS-J + 1) TO WKS-CAD-UNO                 
156800     PERFORM U10-DIVIDE-CELDA-SPEC                                        
156900     IF WKS-LISTA-TEMP-TOTAL > ZERO                                       
157000        MOVE WKS-LISTA-TEMP-TOTAL TO WKS-U4-RECT-TOTAL(WKS-G)             
157100        PERFORM U4-02-UN-GRUPO-Z19 VARYING WKS-K FROM 1 BY 1 UNTIL        
157200           WKS-K > WKS-LISTA-TEMP-TOTAL.                                  
157300     END-IF                                                               
157400                                                                          
157500     MOVE WKS-CELDA-REN(IX-REN, WKS-J + 2) TO WKS-CAD-DOS                 
157600     MOVE WKS-CELDA-REN(IX-REN, WKS-J + 3) TO WKS-CAD-TRES                
157700                                                                          
157800     IF WKS-CAD-DOS = SPACES OR WKS-CAD-TRES = SPACES                     
157900        GO TO U4-02-SALTA                                                 
158000     END-IF                                                               
158100     IF WKS-U4-CUAD-TOTAL(WKS-G) = ZERO AND                               
158200        WKS-U4-RECT-TOTAL(WKS-G) = ZERO                                   
158300        GO TO U4-02-SALTA                                                 
158400     END-IF                                                               
158500                                                                          
158600     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
158700     PERFORM U4-02-UN-GRUPO-Z18 VARYING WKS-I FROM 1 BY 1 UNTIL           
158800        WKS-I > 10.                                                       
158900     IF WKS-VALIDACIONES-OK = 1                                           
159000        MOVE "0000000000" TO WKS-DIGITOS-CAD                              
159100     ELSE                                                                 
159200        MOVE "0000000000" TO WKS-DIGITOS-CAD                              
159300        MOVE WKS-CAD-TRES TO WKS-DIGITOS-CAD                              
159400     END-IF                                                               
159500                                                                          
159600     MOVE WKS-CAD-DOS TO WKS-CAMPO-ESPESOR                        BPM44020
159700     PERFORM U10-FORMATO-ESPESOR-CAMPO                                    
159800                                                                          
159900     PERFORM U4-02-UN-GRUPO-Z17 VARYING WKS-K FROM 1 BY 1 UNTIL           
160000        WKS-K > WKS-U4-CUAD-TOTAL(WKS-G).                                 
160100     PERFORM U4-02-UN-GRUPO-Z16 VARYING WKS-K FROM 1 BY 1 UNTIL           
160200        WKS-K > WKS-U4-RECT-TOTAL(WKS-G).                                 
160300 U4-02-SALTA.                                                             
160400     CONTINUE.                                                            
160500 U4-02-UN-GRUPO-E. EXIT.                                                  
160600                                                                          
160700 U4-02-UN-GRUPO-Z20 SECTION.                                              
160800           MOVE WKS-LISTA-TEMP-SPEC(WKS-K)                                
160900              TO WKS-U4-CUAD-LISTA(WKS-G, WKS-K).                         
161000 U4-02-UN-GRUPO-Z20-E. EXIT.                                              
161100                                                                          
161200 U4-02-UN-GRUPO-Z19 SECTION.                                              
161300           MOVE WKS-LISTA-TEMP-SPEC(WKS-K)                                
161400              TO WKS-U4-RECT-LISTA(WKS-G, WKS-K).                         
161500 U4-02-UN-GRUPO-Z19-E. EXIT.                                              
161600                                                                          
161700 U4-02-UN-GRUPO-Z18 SECTION.                                              
161800        IF WKS-CAD-TRES(WKS-I:1) NOT = SPACE AND                          
161900           WKS-CAD-TRES(WKS-I:1) NOT NUMERIC                              
162000           MOVE 1 TO WKS-VALIDACIONES-OK                                  
162100        END-IF.                                                           
162200 U4-02-UN-GRUPO-Z18-E. EXIT.                                              
162300                                                                          
162400 U4-02-UN-GRUPO-Z17 SECTION.                                              
162500        IF WKS-TOTAL-EXTRAIDOS < WKS-MAX-EXTRAIDOS                        
162600           ADD 1 TO WKS-TOTAL-EXTRAIDOS                                   
162700           SET IX-EXT TO WKS-TOTAL-EXTRAIDOS                              
162800           MOVE WKS-U4-CUAD-LISTA(WKS-G, WKS-K) TO                        
162900              PLXT-SPEC(IX-EXT)                                           
163000           MOVE WKS-CAMPO-ESPESOR TO PLXT-THICK(IX-EXT)           BPM44020
163100           MOVE WKS-DIGITOS-NUM TO PLXT-PRECIO(IX-EXT)                    
163200           MOVE SPACES TO PLXT-CONTEO(IX-EXT)                             
163300        END-IF.                                                           
163400 U4-02-UN-GRUPO-Z17-E. EXIT.                                              
163500                                                                          
163600 U4-02-UN-GRUPO-Z16 SECTION.                                              
163700        IF WKS-TOTAL-EXTRAIDOS < WKS-MAX-EXTRAIDOS                        
163800           ADD 1 TO WKS-TOTAL-EXTRAIDOS                                   
163900           SET IX-EXT TO WKS-TOTAL-EXTRAIDOS                              
164000           MOVE WKS-U4-RECT-LISTA(WKS-G, WKS-K) TO                        
164100              PLXT-SPEC(IX-EXT)                                           
164200           MOVE WKS-CAMPO-ESPESOR TO PLXT-THICK(IX-EXT)           BPM44020
164300           MOVE WKS-DIGITOS-NUM TO PLXT-PRECIO(IX-EXT)                    
164400           MOVE SPACES TO PLXT-CONTEO(IX-EXT)                             
164500        END-IF.                                                           
164600 U4-02-UN-GRUPO-Z16-E. EXIT.                                              
164700                                                                          
164800*****************************************************************         
164900*   U5-EXTRAE-TRES-COL -- RESPALDO GARANTIZADO: 4 GRUPOS DE 3    *        
165000*   COLUMNAS (SPEC,ESPESOR,PRECIO) EN 1,4,7,10. MISMA MECANICA   *        
165100*   QUE U4 PERO CON UNA SOLA COLUMNA DE SPEC POR GRUPO.          *        
165200*****************************************************************         
165300 U5-EXTRAE-TRES-COL SECTION.                                              
165400     PERFORM U5-EXTRAE-TRES-COL-Z15 VARYING IX-U5 FROM 1 BY 1             
165500        UNTIL IX-U5 > 4.                                                  
165600                                                                          
165700     ADD 1 TO WKS-RENGLON-CABECERA GIVING WKS-RENGLON-DATOS               
165800     PERFORM U5-01-UN-RENGLON                                             
165900        VARYING IX-REN FROM WKS-RENGLON-DATOS BY 1                        
166000        UNTIL IX-REN > WKS-TOTAL-RENGLONES.                               
166100 U5-EXTRAE-TRES-COL-E. EXIT.                                              
166200                                                                          
166300 U5-EXTRAE-TRES-COL-Z15 SECTION.                                          
166400        MOVE ZERO TO WKS-U5-TOTAL(IX-U5).                                 
166500 U5-EXTRAE-TRES-COL-Z15-E. EXIT.                                          
166600                                                                          
166700 U5-01-UN-RENGLON SECTION.                                                
166800     PERFORM U5-02-UN-GRUPO VARYING WKS-J FROM 1 BY 3                     
166900        UNTIL WKS-J > 10.                                                 
167000 U5-01-UN-RENGLON-E. EXIT.                                                
167100                                                                          
167200 U5-02-UN-GRUPO SECTION.                                                  
167300     COMPUTE WKS-G = (WKS-J - 1) / 3 + 1                                  
167400                                                                          
167500     MOVE WKS-CELDA-REN(IX-REN, WKS-J) TO WKS-CAD-UNO                     
167600     PERFORM U10-DIVIDE-CELDA-SPEC                                        
167700     IF WKS-LISTA-TEMP-TOTAL > ZERO                                       
167800        MOVE WKS-LISTA-TEMP-TOTAL TO WKS-U5-TOTAL(WKS-G)                  
167900        PERFORM U5-02-UN-GRUPO-Z14 VARYING WKS-K FROM 1 BY 1 UNTIL        
168000           WKS-K > WKS-LISTA-TEMP-TOTAL.                                  
168100     END-IF                                                               
168200                                                                          
168300     MOVE WKS-CELDA-REN(IX-REN, WKS-J + 1) TO WKS-CAD-DOS                 
168400     MOVE WKS-CELDA-REN(IX-REN, WKS-J + 2) TO WKS-CAD-TRES                
168500                                                                          
168600     IF WKS-CAD-DOS = SPACES OR WKS-CAD-TRES = SPACES                     
168700        GO TO U5-02-SALTA                                                 
168800     END-IF                                                               
168900     IF WKS-U5-TOTAL(WKS-G) = ZERO                                        
169000        GO TO U5-02-SALTA                                                 
169100     END-IF                                                               
169200                                                                          
169300     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
169400     PERFORM U5-02-UN-GRUPO-Z13 VARYING WKS-I FROM 1 BY 1 UNTIL           
169500        WKS-I > 10.                                                       
169600     MOVE "0000000000" TO WKS-DIGITOS-CAD                                 
169700     IF WKS-VALIDACIONES-OK = ZERO                                        
169800        MOVE WKS-CAD-TRES TO WKS-DIGITOS-CAD                              
169900     END-IF                                                               
170000                                                                          
170100     MOVE WKS-CAD-DOS TO WKS-CAMPO-ESPESOR                        BPM44020
170200     PERFORM U10-FORMATO-ESPESOR-CAMPO                                    
170300                                                                          
170400     PERFORM U5-02-UN-GRUPO-Z12 VARYING WKS-K FROM 1 BY 1 UNTIL           
170500        WKS-K > WKS-U5-TOTAL(WKS-G).                                      
170600 U5-02-SALTA.                                                             
170700     CONTINUE.                                                            
170800 U5-02-UN-GRUPO-E. EXIT.                                                  
170900                                                                          
171000 U5-02-UN-GRUPO-Z14 SECTION.                                              
171100           MOVE WKS-LISTA-TEMP-SPEC(WKS-K)                                
171200              TO WKS-U5-LISTA(WKS-G, WKS-K).                              
171300 U5-02-UN-GRUPO-Z14-E. EXIT.                                              
171400                                                                          
171500 U5-02-UN-GRUPO-Z13 SECTION.                                              
171600        IF WKS-CAD-TRES(WKS-I:1) NOT = SPACE AND                          
171700           WKS-CAD-TRES(WKS-I:1) NOT NUMERIC                              
171800           MOVE 1 TO WKS-VALIDACIONES-OK                                  
171900        END-IF.                                                           
172000 U5-02-UN-GRUPO-Z13-E. EXIT.                                              
172100                                                                          
172200 U5-02-UN-GRUPO-Z12 SECTION.                                              
172300        IF WKS-TOTAL-EXTRAIDOS < WKS-MAX-EXTRAIDOS                        
172400           ADD 1 TO WKS-TOTAL-EXTRAIDOS                                   
172500           SET IX-EXT TO WKS-TOTAL-EXTRAIDOS                              
172600           MOVE WKS-U5-LISTA(WKS-G, WKS-K) TO PLXT-SPEC(IX-EXT)           
172700           MOVE WKS-CAMPO-ESPESOR TO PLXT-THICK(IX-EXT)           BPM44020
172800           MOVE WKS-DIGITOS-NUM TO PLXT-PRECIO(IX-EXT)                    
172900           MOVE SPACES TO PLXT-CONTEO(IX-EXT)                             
173000        END-IF.                                                           
173100 U5-02-UN-GRUPO-Z12-E. EXIT.                                              
173200                                                                          
173300*****************************************************************
173400*   U6-ANALIZA-FORMATO -- CLASIFICACION INFORMATIVA DEL PRIMER   *
173500*   REGISTRO EXTRAIDO. NO ALIMENTA NINGUN CAMPO DEL R4, SOLO SE  *
173600*   DEJA CONSTANCIA EN EL DISPLAY DE DIAGNOSTICO (97/09 RTQ,     *
173700*   TICKET BPM242390). SI EL SPEC1 TRAE "*" Y PARTE EN DOS       *
173800*   ENTEROS, WKS-U6-SPEC2-TIPO ES LEN<D1>*WID<D2>; SI NO PARTE   *
173900*   EN DOS ENTEROS SE DEJA EN SIZE (00/09 MQV, BPM244205 --      *
174000*   ANTES SE PONIA SIZE SIEMPRE, SIN INTENTAR EL PARSEO).        *
174100*****************************************************************
174200 U6-ANALIZA-FORMATO SECTION.                                              
174300     MOVE SPACES TO WKS-U6-SPEC1-TIPO WKS-U6-SPEC2-TIPO                   
174400                    WKS-U6-DIM-PATRON                                     
174500     IF WKS-TOTAL-EXTRAIDOS = ZERO                                        
174600        GO TO U6-ANALIZA-FORMATO-E                                        
174700     END-IF                                                               
174800     SET IX-EXT TO 1                                                      
174900     MOVE "*" TO WKS-CAD-BUSCAR                                           
175000     MOVE PLXT-SPEC(1) TO WKS-CAD-TEXTO                                   
175100     PERFORM U1-BUSCA-SUBCADENA                                           
175200     IF WKS-CAD-CONTADOR > ZERO                                           
175300        MOVE "LEN*WID         " TO WKS-U6-DIM-PATRON                      
175400        MOVE "WALL-THICKNESS  " TO WKS-U6-SPEC1-TIPO                      
175500        PERFORM U7-EXTRAE-DIMENSIONES                                     
175600        IF WKS-DIMS-TOTAL = 2 AND WKS-DIM-ES-ENTERO(1) = 1                
175700              AND WKS-DIM-ES-ENTERO(2) = 1                                
175800           STRING "LEN"             DELIMITED BY SIZE                     
175900                  WKS-DIM-TEXTO(1)  DELIMITED BY SPACE                    
176000                  "*WID"            DELIMITED BY SIZE                     
176100                  WKS-DIM-TEXTO(2)  DELIMITED BY SPACE                    
176200               INTO WKS-U6-SPEC2-TIPO                                     
176300        ELSE                                                              
176400           MOVE "SIZE            " TO WKS-U6-SPEC2-TIPO                   
176500        END-IF                                                            
176600     END-IF                                                               
176700     MOVE "-" TO WKS-CAD-BUSCAR                                           
176800     MOVE PLXT-THICK(1) TO WKS-CAD-TEXTO                                  
176900     PERFORM U1-BUSCA-SUBCADENA                                           
177000     IF WKS-CAD-CONTADOR > ZERO                                           
177100        MOVE "THICKNESS-RANGE " TO WKS-U6-SPEC1-TIPO                      
177200     ELSE                                                                 
177300        MOVE "THICKNESS       " TO WKS-U6-SPEC1-TIPO                      
177400     END-IF.                                                              
177500 U6-ANALIZA-FORMATO-E. EXIT.                                              
177600                                                                          
177700*****************************************************************         
177800*   U7-ARMA-CATALOGO -- ARMA UN REGISTRO DE CATALOGO (R4) POR    *        
177900*   CADA REGISTRO EXTRAIDO (R3). USA LA TABLA IX-EXT DE LA       *        
178000*   PERFORM QUE LO INVOCA (96/12 EDR, VER 98/11 EDR PARA EL      *        
178100*   REPORTE Y 98/02 JMH PARA EL MODELO DE TUBO REDONDO).         *        
178200*****************************************************************         
178300 U7-ARMA-CATALOGO SECTION.                                                
178400     IF WKS-TOTAL-CATALOGO >= WKS-MAX-EXTRAIDOS                           
178500        GO TO U7-ARMA-CATALOGO-E                                          
178600     END-IF                                                               
178700     PERFORM U7-01-SUFIJO-FORMA                                           
178800     PERFORM U7-02-NOMBRE-COMPLETO                                        
178900     PERFORM U7-03-OVERRIDE-GALV-PIPE                                     
179000     ADD 1 TO WKS-TOTAL-CATALOGO                                          
179100     SET IX-CAT TO WKS-TOTAL-CATALOGO                                     
179200     MOVE SPACES TO WKS-CAT-REG(IX-CAT)                                   
179300     MOVE ZERO TO W-PLCT-PRECIO-G2(IX-CAT)                                
179400        W-PLCT-PRECIO-G3(IX-CAT)                                          
179500                    W-PLCT-PRECIO-G4(IX-CAT)                              
179600                       W-PLCT-PRECIO-G5(IX-CAT)                           
179700                    W-PLCT-DIFER(IX-CAT)                                  
179800     MOVE WKS-INFO-TIPO     TO W-PLCT-TIPO(IX-CAT)                        
179900     MOVE WKS-INFO-NOMBRE   TO W-PLCT-NOMBRE(IX-CAT)                      
180000     MOVE WKS-INFO-MATERIAL TO W-PLCT-MATERIAL(IX-CAT)                    
180100     MOVE WKS-INFO-NORMA    TO W-PLCT-NORMA(IX-CAT)                       
180200     MOVE WKS-INFO-MARCA    TO W-PLCT-MARCA(IX-CAT)                       
180300     MOVE WKS-INFO-BASE     TO W-PLCT-BASE(IX-CAT)                        
180400     MOVE WKS-INFO-CONTACTO TO W-PLCT-CONTACTO(IX-CAT)                    
180500     MOVE "PIECE "          TO W-PLCT-UNIDAD(IX-CAT)                      
180600     PERFORM U7-04-SLOT-ESPECIFICACIONES                                  
180700     PERFORM U7-05-MODELO                                                 
180800     PERFORM U7-06-NOTAS-Y-PRECIO.                                        
180900 U7-ARMA-CATALOGO-E. EXIT.                                                
181000                                                                          
181100*    REGLA 1: SUFIJO DE FORMA. SI EL SPEC TRAE D1*D2 CON D1=D2            
181200*    ENTEROS, ES CUADRADO; SI SON DISTINTOS, RECTANGULAR; SI NO,          
181300*    SE BUSCA LA PALABRA SQUARE O RECT EN EL TEXTO DEL SPEC.              
181400 U7-01-SUFIJO-FORMA SECTION.                                              
181500     MOVE SPACES TO WKS-SUFIJO-FORMA                                      
181600     PERFORM U7-EXTRAE-DIMENSIONES                                        
181700     IF WKS-DIMS-TOTAL = 2                                                
181800        IF WKS-DIM-VALOR(1) = WKS-DIM-VALOR(2)                            
181900           MOVE "SQUARE-TUBE" TO WKS-SUFIJO-FORMA                         
182000        ELSE                                                              
182100           MOVE "RECT-TUBE  " TO WKS-SUFIJO-FORMA                         
182200        END-IF                                                            
182300     ELSE                                                                 
182400        MOVE "SQUARE" TO WKS-CAD-BUSCAR                                   
182500        MOVE PLXT-SPEC(IX-EXT) TO WKS-CAD-TEXTO                           
182600        PERFORM U1-BUSCA-SUBCADENA                                        
182700        IF WKS-CAD-CONTADOR > ZERO                                        
182800           MOVE "SQUARE-TUBE" TO WKS-SUFIJO-FORMA                         
182900        ELSE                                                              
183000           MOVE "RECT" TO WKS-CAD-BUSCAR                                  
183100           PERFORM U1-BUSCA-SUBCADENA                                     
183200           IF WKS-CAD-CONTADOR > ZERO                                     
183300              MOVE "RECT-TUBE" TO WKS-SUFIJO-FORMA                        
183400           END-IF                                                         
183500        END-IF                                                            
183600     END-IF.                                                              
183700 U7-01-SUFIJO-FORMA-E. EXIT.                                              
183800                                                                          
183900*    DESCOMPONE PLXT-SPEC(IX-EXT) EN SUS DIMENSIONES SEPARADAS            
184000*    POR "*", MARCANDO SI CADA UNA ES ENTERA. USADA POR U7-01 Y           
184100*    POR U7-04 (SLOT DE ESPECIFICACIONES POR TIPO DE PRODUCTO).           
184200 U7-EXTRAE-DIMENSIONES SECTION.                                           
184300     MOVE ZERO TO WKS-DIMS-TOTAL                                          
184400     MOVE PLXT-SPEC(IX-EXT) TO WKS-CAD-RESTO                              
184500     UNSTRING WKS-CAD-RESTO DELIMITED BY "*"                              
184600        INTO WKS-DIM-TEXTO(1) WKS-DIM-TEXTO(2) WKS-DIM-TEXTO(3)           
184700        TALLYING IN WKS-DIMS-TOTAL                                        
184800     END-UNSTRING                                                         
184900     PERFORM U7-EXTRAE-DIMENSIONES-Z40 VARYING WKS-I FROM 1 BY 1          
185000        UNTIL WKS-I > WKS-DIMS-TOTAL.                                     
185100 U7-EXTRAE-DIMENSIONES-E. EXIT.                                           
185200                                                                          
185300 U7-EXTRAE-DIMENSIONES-Z40 SECTION.                                       
185400        MOVE ZERO TO WKS-DIM-ES-ENTERO(WKS-I)                             
185500        MOVE ZERO TO WKS-VALIDACIONES-OK                                  
185600        PERFORM U7-EXTRAE-DIMENSIONES-Z11 VARYING WKS-K FROM 1 BY         
185700           1 UNTIL WKS-K > 10.                                            
185800        IF WKS-VALIDACIONES-OK = ZERO                                     
185900           MOVE 1 TO WKS-DIM-ES-ENTERO(WKS-I)                             
186000           MOVE "0000000" TO WKS-VALOR-SPEC1-CAD                          
186100           MOVE WKS-DIM-TEXTO(WKS-I) TO WKS-VALOR-SPEC1-CAD               
186200           MOVE WKS-VALOR-SPEC1-NUM TO WKS-DIM-VALOR(WKS-I)               
186300        END-IF.                                                           
186400 U7-EXTRAE-DIMENSIONES-Z40-E. EXIT.                                       
186500                                                                          
186600 U7-EXTRAE-DIMENSIONES-Z11 SECTION.                                       
186700           IF WKS-DIM-TEXTO(WKS-I)(WKS-K:1) NOT = SPACE AND               
186800              WKS-DIM-TEXTO(WKS-I)(WKS-K:1) NOT NUMERIC                   
186900              MOVE 1 TO WKS-VALIDACIONES-OK                               
187000           END-IF.                                                        
187100 U7-EXTRAE-DIMENSIONES-Z11-E. EXIT.                                       
187200                                                                          
187300*    REGLA 2: NOMBRE COMPLETO. SI HAY SUFIJO DE FORMA, SE APLICA          
187400*    A NOMBRE-BASE (BLACK+SUFIJO, REEMPLAZA SQUARE-RECT-TUBE, O           
187500*    SE ANEXA SI NO ESTABA YA).                                           
187600 U7-02-NOMBRE-COMPLETO SECTION.                                           
187700     MOVE WKS-INFO-NOMBRE TO W-PLCT-NOMBRE(IX-CAT)                        
187800     IF WKS-SUFIJO-FORMA = SPACES                                         
187900        GO TO U7-02-NOMBRE-COMPLETO-E                                     
188000     END-IF                                                               
188100     MOVE WKS-SUFIJO-FORMA TO WKS-CAD-BUSCAR                              
188200     MOVE WKS-INFO-NOMBRE  TO WKS-CAD-TEXTO                               
188300     PERFORM U1-BUSCA-SUBCADENA                                           
188400     IF WKS-CAD-CONTADOR > ZERO                                           
188500        GO TO U7-02-NOMBRE-COMPLETO-E                                     
188600     END-IF                                                               
188700     IF WKS-INFO-NOMBRE(1:5) = "BLACK"
188800        STRING "BLACK" DELIMITED BY SIZE
188900               WKS-SUFIJO-FORMA DELIMITED BY SPACE
189000           INTO W-PLCT-NOMBRE(IX-CAT)
189100     ELSE
189200        MOVE "SQUARE-RECT-TUBE" TO WKS-CAD-BUSCAR                         
189300        MOVE WKS-INFO-NOMBRE    TO WKS-CAD-TEXTO                          
189400        PERFORM U1-BUSCA-SUBCADENA                                        
189500        IF WKS-CAD-CONTADOR > ZERO                                        
189600           MOVE WKS-SUFIJO-FORMA TO W-PLCT-NOMBRE(IX-CAT)                 
189700        ELSE                                                              
189800           STRING WKS-INFO-NOMBRE DELIMITED BY SPACE                      
189900                  WKS-SUFIJO-FORMA DELIMITED BY SPACE                     
190000               INTO W-PLCT-NOMBRE(IX-CAT)                                 
190100        END-IF                                                            
190200     END-IF.                                                              
190300 U7-02-NOMBRE-COMPLETO-E. EXIT.                                           
190400                                                                          
190500*    REGLA 3: TUBO GALVANIZADO EN CALIENTE SIEMPRE SE LLAMA               
190600*    GALV-PIPE CUANDO EL TIPO ES PIPE (98/02 JMH).                        
190700 U7-03-OVERRIDE-GALV-PIPE SECTION.                                        
190800     IF WKS-INFO-TIPO(1:4) NOT = "PIPE"                                   
190900        GO TO U7-03-OVERRIDE-GALV-PIPE-E                                  
191000     END-IF                                                               
191100     MOVE "HOT-DIP" TO WKS-CAD-BUSCAR                                     
191200     MOVE WKS-INFO-NOMBRE TO WKS-CAD-TEXTO                                
191300     PERFORM U1-BUSCA-SUBCADENA                                           
191400     IF WKS-CAD-CONTADOR = ZERO                                           
191500        MOVE "GALVANIZED" TO WKS-CAD-BUSCAR                               
191600        PERFORM U1-BUSCA-SUBCADENA                                        
191700     END-IF                                                               
191800     IF WKS-CAD-CONTADOR > ZERO                                           
191900        MOVE "GALV-PIPE           " TO W-PLCT-NOMBRE(IX-CAT)              
192000     END-IF.                                                              
192100 U7-03-OVERRIDE-GALV-PIPE-E. EXIT.                                        
192200                                                                          
192300*    REGLA 4: UBICACION DE LAS ESPECIFICACIONES SEGUN EL TIPO DE          
192400*    PRODUCTO. LAS DIMENSIONES YA FUERON EXTRAIDAS POR                    
192500*    U7-EXTRAE-DIMENSIONES (LLAMADA DESDE U7-01).                         
192600 U7-04-SLOT-ESPECIFICACIONES SECTION.                                     
192700     MOVE SPACES TO W-PLCT-SPEC1(IX-CAT) W-PLCT-SPEC2(IX-CAT)             
192800                    W-PLCT-SPEC3(IX-CAT) W-PLCT-SPEC4(IX-CAT)             
192900                    W-PLCT-SPEC5(IX-CAT)                                  
193000     EVALUATE TRUE                                                        
193100        WHEN WKS-INFO-TIPO(1:16) = "SQUARE-RECT-TUBE"                     
193200           MOVE PLXT-THICK(IX-EXT)  TO W-PLCT-SPEC1(IX-CAT)               
193300           MOVE WKS-INFO-LARGO      TO W-PLCT-SPEC2(IX-CAT)               
193400           MOVE "PIECE " TO W-PLCT-UNIDAD(IX-CAT)                         
193500        WHEN WKS-INFO-TIPO(1:5) = "PLATE"                                 
193600           MOVE PLXT-THICK(IX-EXT)  TO W-PLCT-SPEC1(IX-CAT)               
193700           MOVE "BLOCK " TO W-PLCT-UNIDAD(IX-CAT)                         
193800           EVALUATE WKS-DIMS-TOTAL                                        
193900              WHEN 2                                                      
194000                 IF DIM-ES-ENTERA(1) AND DIM-ES-ENTERA(2)                 
194100                    IF WKS-DIM-VALOR(1) <= WKS-DIM-VALOR(2)               
194200                       MOVE WKS-DIM-TEXTO(1) TO                           
194300                          W-PLCT-SPEC2(IX-CAT)                            
194400                       MOVE WKS-DIM-TEXTO(2) TO                           
194500                          W-PLCT-SPEC3(IX-CAT)                            
194600                    ELSE                                                  
194700                       MOVE WKS-DIM-TEXTO(2) TO                           
194800                          W-PLCT-SPEC2(IX-CAT)                            
194900                       MOVE WKS-DIM-TEXTO(1) TO                           
195000                          W-PLCT-SPEC3(IX-CAT)                            
195100                    END-IF                                                
195200                 ELSE                                                     
195300                    MOVE PLXT-SPEC(IX-EXT) TO W-PLCT-SPEC2(IX-CAT)        
195400                 END-IF                                                   
195500              WHEN 1                                                      
195600                 MOVE WKS-DIM-TEXTO(1) TO W-PLCT-SPEC2(IX-CAT)            
195700              WHEN OTHER                                                  
195800                 CONTINUE                                                 
195900           END-EVALUATE                                                   
196000        WHEN WKS-INFO-TIPO(1:7) = "SECTION"                               
196100           MOVE WKS-INFO-LARGO TO W-PLCT-SPEC2(IX-CAT)                    
196200           MOVE "PIECE " TO W-PLCT-UNIDAD(IX-CAT)                         
196300        WHEN WKS-INFO-TIPO(1:4) = "PIPE"                                  
196400           MOVE PLXT-THICK(IX-EXT) TO W-PLCT-SPEC1(IX-CAT)                
196500           MOVE WKS-INFO-LARGO     TO W-PLCT-SPEC2(IX-CAT)                
196600           MOVE PLXT-CONTEO(IX-EXT) TO W-PLCT-SPEC4(IX-CAT)               
196700           MOVE "PIECE " TO W-PLCT-UNIDAD(IX-CAT)                         
196800        WHEN WKS-INFO-TIPO(1:6) = "MINING"                                
196900           MOVE WKS-INFO-LARGO TO W-PLCT-SPEC2(IX-CAT)                    
197000           MOVE "PIECE " TO W-PLCT-UNIDAD(IX-CAT)                         
197100        WHEN WKS-INFO-TIPO(1:3) = "BAR"                                   
197200           MOVE WKS-INFO-LARGO TO W-PLCT-SPEC1(IX-CAT)                    
197300           MOVE "PIECE " TO W-PLCT-UNIDAD(IX-CAT)                         
197400        WHEN WKS-INFO-TIPO(1:10) = "COLOR-COIL"                           
197500           MOVE PLXT-THICK(IX-EXT) TO W-PLCT-SPEC1(IX-CAT)                
197600           IF WKS-DIMS-TOTAL > ZERO                                       
197700              MOVE WKS-DIM-TEXTO(1) TO W-PLCT-SPEC2(IX-CAT)               
197800           END-IF                                                         
197900           MOVE WKS-INFO-LARGO TO W-PLCT-SPEC3(IX-CAT)                    
198000           MOVE "BLOCK " TO W-PLCT-UNIDAD(IX-CAT)                         
198100        WHEN OTHER                                                        
198200           MOVE PLXT-THICK(IX-EXT)  TO W-PLCT-SPEC1(IX-CAT)               
198300           MOVE PLXT-SPEC(IX-EXT)   TO W-PLCT-SPEC2(IX-CAT)               
198400           MOVE WKS-INFO-UNIDAD TO W-PLCT-UNIDAD(IX-CAT)                  
198500     END-EVALUATE.                                                        
198600 U7-04-SLOT-ESPECIFICACIONES-E. EXIT.                                     
198700                                                                          
198800*    REGLA 5: MODELO. POR DEFECTO ES EL SPEC COMPLETO; SI ES              
198900*    TUBO REDONDO (TIPO PIPE, O NOMBRE CON PIPE-TUBE SIN                  
199000*    CUADRADO/RECTANGULAR), EL MODELO ES SOLO EL DIAMETRO                 
199100*    NOMINAL, ANTES DEL PRIMER "*" (98/02 JMH TICKET BPM242844).          
199200 U7-05-MODELO SECTION.                                                    
199300     MOVE PLXT-SPEC(IX-EXT) TO W-PLCT-MODELO(IX-CAT)                      
199400     MOVE ZERO TO WKS-ES-TUBO-REDONDO                                     
199500     IF WKS-INFO-TIPO(1:4) = "PIPE"                                       
199600        MOVE 1 TO WKS-ES-TUBO-REDONDO                                     
199700     ELSE                                                                 
199800        MOVE "PIPE-TUBE" TO WKS-CAD-BUSCAR                                
199900        MOVE WKS-INFO-NOMBRE TO WKS-CAD-TEXTO                             
200000        PERFORM U1-BUSCA-SUBCADENA                                        
200100        IF WKS-CAD-CONTADOR > ZERO AND                                    
200200           WKS-INFO-TIPO(1:16) NOT = "SQUARE-RECT-TUBE"                   
200300           MOVE "SQUARE" TO WKS-CAD-BUSCAR                                
200400           MOVE WKS-INFO-NOMBRE TO WKS-CAD-TEXTO                          
200500           PERFORM U1-BUSCA-SUBCADENA                                     
200600           IF WKS-CAD-CONTADOR = ZERO                                     
200700              MOVE "RECT" TO WKS-CAD-BUSCAR                               
200800              PERFORM U1-BUSCA-SUBCADENA                                  
200900              IF WKS-CAD-CONTADOR = ZERO                                  
201000                 MOVE 1 TO WKS-ES-TUBO-REDONDO                            
201100              END-IF                                                      
201200           END-IF                                                         
201300        END-IF                                                            
201400     END-IF                                                               
201500     IF ES-TUBO-REDONDO                                                   
201600        MOVE "*" TO WKS-CAD-BUSCAR                                        
201700        MOVE PLXT-SPEC(IX-EXT) TO WKS-CAD-TEXTO                           
201800        PERFORM U1-BUSCA-SUBCADENA                                        
201900        IF WKS-CAD-CONTADOR > ZERO                                        
202000           MOVE WKS-CAD-ANTES(1:20) TO W-PLCT-MODELO(IX-CAT)              
202100        END-IF                                                            
202200     END-IF.                                                              
202300 U7-05-MODELO-E. EXIT.                                                    
202400                                                                          
202500*    REGLA 6: PRECIOS Y NOTAS. LOS PRECIOS DE GRADO 2-5 QUEDAN EN         
202600*    CERO, EL PRECIO DEFECTO/SUMINISTRO ES EL DEL RENGLON, Y LAS          
202700*    NOTAS SON LAS DEL ARCHIVO UNIDAS CON "; " (O "SPEC: <MODELO>"        
202800*    SI NO HAY NINGUNA, 98/11 EDR).                                       
202900 U7-06-NOTAS-Y-PRECIO SECTION.                                            
203000     MOVE PLXT-PRECIO(IX-EXT) TO W-PLCT-PRECIO-DEF(IX-CAT)                
203100     MOVE PLXT-PRECIO(IX-EXT) TO W-PLCT-PRECIO-SUM(IX-CAT)                
203200     MOVE SPACES TO W-PLCT-NOTAS(IX-CAT)                                  
203300     IF WKS-INFO-TOTAL-NOTAS = ZERO                                       
203400        STRING "SPEC: " DELIMITED BY SIZE                                 
203500               W-PLCT-MODELO(IX-CAT) DELIMITED BY SPACE                   
203600            INTO W-PLCT-NOTAS(IX-CAT)                                     
203700     ELSE                                                                 
203800        MOVE WKS-INFO-NOTA-TXT(1) TO W-PLCT-NOTAS(IX-CAT)                 
203900        PERFORM U7-06-NOTAS-Y-PRECIO-Z10 VARYING WKS-I FROM 2 BY 1        
204000           UNTIL WKS-I > WKS-INFO-TOTAL-NOTAS.                            
204100     END-IF.                                                              
204200 U7-06-NOTAS-Y-PRECIO-E. EXIT.                                            
204300                                                                          
204400 U7-06-NOTAS-Y-PRECIO-Z10 SECTION.                                        
204500           STRING W-PLCT-NOTAS(IX-CAT) DELIMITED BY SPACE                 
204600                  "; " DELIMITED BY SIZE                                  
204700                  WKS-INFO-NOTA-TXT(WKS-I) DELIMITED BY SPACE             
204800               INTO WKS-CAD-TOKEN                                         
204900           MOVE WKS-CAD-TOKEN(1:60) TO W-PLCT-NOTAS(IX-CAT).              
205000 U7-06-NOTAS-Y-PRECIO-Z10-E. EXIT.                                        
205100                                                                          
205200*****************************************************************         
205300*   U8-ORDENA-CATALOGO -- ORDENA LA TABLA DE CATALOGO POR TRES   *        
205400*   LLAVES: RANGO DE APARICION DEL NOMBRE, RANGO DE APARICION    *        
205500*   DEL MODELO Y VALOR NUMERICO DEL SPEC1 (99/02 EDR).           *        
205600*****************************************************************         
205700 U8-ORDENA-CATALOGO SECTION.                                              
205800     MOVE ZERO TO WKS-NOMBRES-VISTOS-TOTAL                                
205900        WKS-MODELOS-VISTOS-TOTAL                                          
206000     PERFORM U8-01-CALCULA-LLAVES                                         
206100        VARYING IX-CAT FROM 1 BY 1 UNTIL IX-CAT >                         
206200           WKS-TOTAL-CATALOGO                                             
206300     IF WKS-TOTAL-CATALOGO > 1                                            
206400        PERFORM U8-04-BURBUJA                                             
206500     END-IF.                                                              
206600 U8-ORDENA-CATALOGO-E. EXIT.                                              
206700                                                                          
206800 U8-01-CALCULA-LLAVES SECTION.                                            
206900     PERFORM U8-02-RANGO-NOMBRE                                           
207000     PERFORM U8-03-RANGO-MODELO                                           
207100     MOVE "0000000" TO WKS-VALOR-SPEC1-CAD                                
207200     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
207300     PERFORM U8-01-CALCULA-LLAVES-Z09 VARYING WKS-I FROM 1 BY 1           
207400        UNTIL WKS-I > 10.                                                 
207500     IF WKS-VALIDACIONES-OK = 1                                           
207600        UNSTRING W-PLCT-SPEC1(IX-CAT) DELIMITED BY "-"                    
207700           INTO WKS-CAD-UNO                                               
207800        END-UNSTRING                                                      
207900     ELSE                                                                 
208000        MOVE W-PLCT-SPEC1(IX-CAT) TO WKS-CAD-UNO                          
208100     END-IF                                                               
208200     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
208300     PERFORM U8-01-CALCULA-LLAVES-Z08 VARYING WKS-I FROM 1 BY 1           
208400        UNTIL WKS-I > 7.                                                  
208500     IF WKS-VALIDACIONES-OK = ZERO AND WKS-CAD-UNO NOT = SPACES           
208600        MOVE WKS-CAD-UNO(1:7) TO WKS-VALOR-SPEC1-CAD                      
208700     END-IF                                                               
208800     MOVE WKS-VALOR-SPEC1-NUM TO WKS-CAT-VALOR-SPEC1(IX-CAT).             
208900 U8-01-CALCULA-LLAVES-E. EXIT.                                            
209000                                                                          
209100 U8-01-CALCULA-LLAVES-Z09 SECTION.                                        
209200        IF W-PLCT-SPEC1(IX-CAT)(WKS-I:1) = "-"                            
209300           MOVE 1 TO WKS-VALIDACIONES-OK                                  
209400        END-IF.                                                           
209500 U8-01-CALCULA-LLAVES-Z09-E. EXIT.                                        
209600                                                                          
209700 U8-01-CALCULA-LLAVES-Z08 SECTION.                                        
209800        IF WKS-CAD-UNO(WKS-I:1) NOT = SPACE AND                           
209900           WKS-CAD-UNO(WKS-I:1) NOT NUMERIC                               
210000           MOVE 1 TO WKS-VALIDACIONES-OK                                  
210100        END-IF.                                                           
210200 U8-01-CALCULA-LLAVES-Z08-E. EXIT.                                        
210300                                                                          
210400*    RANGO DE APARICION DEL NOMBRE: EL PRIMER NOMBRE DISTINTO             
210500*    RECIBE RANGO 0, EL SEGUNDO 1, Y ASI SUCESIVAMENTE.                   
210600 U8-02-RANGO-NOMBRE SECTION.                                              
210700     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
210800     PERFORM U8-02-RANGO-NOMBRE-Z07 VARYING IX-NV FROM 1 BY 1             
210900        UNTIL IX-NV > WKS-NOMBRES-VISTOS-TOTAL                            
211000           OR WKS-VALIDACIONES-OK = 1.                                    
211100     IF WKS-VALIDACIONES-OK = ZERO                                        
211200        ADD 1 TO WKS-NOMBRES-VISTOS-TOTAL                                 
211300        MOVE W-PLCT-NOMBRE(IX-CAT)                                        
211400           TO WKS-NOMBRE-VISTO(WKS-NOMBRES-VISTOS-TOTAL)                  
211500        COMPUTE WKS-CAT-RANGO-NOMBRE(IX-CAT) =                            
211600           WKS-NOMBRES-VISTOS-TOTAL - 1                                   
211700     END-IF.                                                              
211800 U8-02-RANGO-NOMBRE-E. EXIT.                                              
211900                                                                          
212000 U8-02-RANGO-NOMBRE-Z07 SECTION.                                          
212100        IF WKS-NOMBRE-VISTO(IX-NV) = W-PLCT-NOMBRE(IX-CAT)                
212200           COMPUTE WKS-CAT-RANGO-NOMBRE(IX-CAT) = IX-NV - 1               
212300           MOVE 1 TO WKS-VALIDACIONES-OK                                  
212400        END-IF.                                                           
212500 U8-02-RANGO-NOMBRE-Z07-E. EXIT.                                          
212600                                                                          
212700*    RANGO DE APARICION DEL MODELO: NUMERACION INDEPENDIENTE DE           
212800*    LA DEL NOMBRE.                                                       
212900 U8-03-RANGO-MODELO SECTION.                                              
213000     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
213100     PERFORM U8-03-RANGO-MODELO-Z06 VARYING IX-MV FROM 1 BY 1             
213200        UNTIL IX-MV > WKS-MODELOS-VISTOS-TOTAL                            
213300           OR WKS-VALIDACIONES-OK = 1.                                    
213400     IF WKS-VALIDACIONES-OK = ZERO                                        
213500        ADD 1 TO WKS-MODELOS-VISTOS-TOTAL                                 
213600        MOVE W-PLCT-MODELO(IX-CAT)                                        
213700           TO WKS-MODELO-VISTO(WKS-MODELOS-VISTOS-TOTAL)                  
213800        COMPUTE WKS-CAT-RANGO-MODELO(IX-CAT) =                            
213900           WKS-MODELOS-VISTOS-TOTAL - 1                                   
214000     END-IF.                                                              
214100 U8-03-RANGO-MODELO-E. EXIT.                                              
214200                                                                          
214300 U8-03-RANGO-MODELO-Z06 SECTION.                                          
214400        IF WKS-MODELO-VISTO(IX-MV) = W-PLCT-MODELO(IX-CAT)                
214500           COMPUTE WKS-CAT-RANGO-MODELO(IX-CAT) = IX-MV - 1               
214600           MOVE 1 TO WKS-VALIDACIONES-OK                                  
214700        END-IF.                                                           
214800 U8-03-RANGO-MODELO-Z06-E. EXIT.                                          
214900                                                                          
215000*    ORDENAMIENTO ESTABLE POR BURBUJA (LA TABLA NO PASA DE 500            
215100*    RENGLONES POR ARCHIVO, ASI QUE EL COSTO ES ACEPTABLE).               
215200*    SE COMPARAN LAS TRES LLAVES EN ORDEN: NOMBRE, MODELO, SPEC1.         
215300 U8-04-BURBUJA SECTION.                                                   
215400     PERFORM U8-04-BURBUJA-Z05 VARYING WKS-I FROM 1 BY 1 UNTIL            
215500        WKS-I >= WKS-TOTAL-CATALOGO.                                      
215600 U8-04-BURBUJA-E. EXIT.                                                   
215700                                                                          
215800 U8-04-BURBUJA-Z05 SECTION.                                               
215900        PERFORM U8-05-UNA-PASADA                                          
216000           VARYING WKS-J FROM 1 BY 1                                      
216100           UNTIL WKS-J > WKS-TOTAL-CATALOGO - WKS-I.                      
216200 U8-04-BURBUJA-Z05-E. EXIT.                                               
216300                                                                          
216400 U8-05-UNA-PASADA SECTION.                                                
216500     SET IX-CAT TO WKS-J                                                  
216600     SET IX-EXT TO WKS-J                                                  
216700     ADD 1 TO IX-EXT                                                      
216800     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
216900     IF WKS-CAT-RANGO-NOMBRE(IX-CAT) >                                    
217000        WKS-CAT-RANGO-NOMBRE(IX-EXT)                                      
217100        MOVE 1 TO WKS-VALIDACIONES-OK                                     
217200     ELSE                                                                 
217300        IF WKS-CAT-RANGO-NOMBRE(IX-CAT) =                                 
217400           WKS-CAT-RANGO-NOMBRE(IX-EXT)                                   
217500           IF WKS-CAT-RANGO-MODELO(IX-CAT) >                              
217600              WKS-CAT-RANGO-MODELO(IX-EXT)                                
217700              MOVE 1 TO WKS-VALIDACIONES-OK                               
217800           ELSE                                                           
217900              IF WKS-CAT-RANGO-MODELO(IX-CAT) =                           
218000                 WKS-CAT-RANGO-MODELO(IX-EXT) AND                         
218100                 WKS-CAT-VALOR-SPEC1(IX-CAT) >                            
218200                 WKS-CAT-VALOR-SPEC1(IX-EXT)                              
218300                 MOVE 1 TO WKS-VALIDACIONES-OK                            
218400              END-IF                                                      
218500           END-IF                                                         
218600        END-IF                                                            
218700     END-IF                                                               
218800     IF WKS-VALIDACIONES-OK = 1                                           
218900        MOVE WKS-CAT-REG(IX-CAT)          TO WKS-INT-REG                  
219000        MOVE WKS-CAT-RANGO-NOMBRE(IX-CAT) TO WKS-INT-RANGO-NOMBRE         
219100        MOVE WKS-CAT-RANGO-MODELO(IX-CAT) TO WKS-INT-RANGO-MODELO         
219200        MOVE WKS-CAT-VALOR-SPEC1(IX-CAT)  TO WKS-INT-VALOR-SPEC1          
219300        MOVE WKS-CAT-REG(IX-EXT)          TO WKS-CAT-REG(IX-CAT)          
219400        MOVE WKS-CAT-RANGO-NOMBRE(IX-EXT) TO                              
219500           WKS-CAT-RANGO-NOMBRE(IX-CAT)                                   
219600        MOVE WKS-CAT-RANGO-MODELO(IX-EXT) TO                              
219700           WKS-CAT-RANGO-MODELO(IX-CAT)                                   
219800        MOVE WKS-CAT-VALOR-SPEC1(IX-EXT) TO                               
219900           WKS-CAT-VALOR-SPEC1(IX-CAT)                                    
220000        MOVE WKS-INT-REG                  TO WKS-CAT-REG(IX-EXT)          
220100        MOVE WKS-INT-RANGO-NOMBRE TO WKS-CAT-RANGO-NOMBRE(IX-EXT)         
220200        MOVE WKS-INT-RANGO-MODELO TO WKS-CAT-RANGO-MODELO(IX-EXT)         
220300        MOVE WKS-INT-VALOR-SPEC1 TO WKS-CAT-VALOR-SPEC1(IX-EXT)           
220400     END-IF.                                                              
220500 U8-05-UNA-PASADA-E. EXIT.                                                
220600                                                                          
220700                                                                          
220800*    FORMATO DE ESPESOR: SEPARA POR GUION, CADA PARTE NUMERICA            
220900*    ENTERA SE LE AGREGA ".0"; LAS DEMAS PARTES QUEDAN TAL CUAL.          
221000*    SE TRABAJA SOBRE WKS-CAMPO-ESPESOR (CAMPO DE TRABAJO                 
221100*    DEDICADO DE 10 POSICIONES; YA NO SE REUTILIZA                        
221200*    WKS-INFO-LARGO, VER 00/01 MQV BPM244020).                            
221300 U10-FORMATO-ESPESOR-CAMPO SECTION.                                       
221400     IF WKS-CAMPO-ESPESOR = SPACES                                        
221500        GO TO U10-FORMATO-ESPESOR-CAMPO-E                                 
221600     END-IF                                                               
221700     MOVE "-" TO WKS-CAD-BUSCAR                                           
221800     MOVE WKS-CAMPO-ESPESOR TO WKS-CAD-TEXTO                              
221900     PERFORM U1-BUSCA-SUBCADENA                                           
222000     IF WKS-CAD-CONTADOR = ZERO                                           
222100        PERFORM U10-AGREGA-PUNTO-CERO                                     
222200     ELSE                                                                 
222300        UNSTRING WKS-CAMPO-ESPESOR DELIMITED BY "-"                       
222400           INTO WKS-CAD-UNO WKS-CAD-DOS                                   
222500        END-UNSTRING                                                      
222600        MOVE WKS-CAD-UNO TO WKS-CAMPO-ESPESOR                             
222700        PERFORM U10-AGREGA-PUNTO-CERO                                     
222800        MOVE WKS-CAMPO-ESPESOR TO WKS-CAD-UNO                             
222900        MOVE WKS-CAD-DOS TO WKS-CAMPO-ESPESOR                             
223000        PERFORM U10-AGREGA-PUNTO-CERO                                     
223100        STRING WKS-CAD-UNO DELIMITED BY SPACE                             
223200               "-" DELIMITED BY SIZE                                      
223300               WKS-CAMPO-ESPESOR DELIMITED BY SPACE                       
223400            INTO WKS-CAD-TOKEN                                            
223500        MOVE WKS-CAD-TOKEN(1:10) TO WKS-CAMPO-ESPESOR                     
223600     END-IF.                                                              
223700 U10-FORMATO-ESPESOR-CAMPO-E. EXIT.                                       
223800                                                                          
223900*    SI WKS-INFO-LARGO ES UN ENTERO PURO (SIN PUNTO), LE AGREGA           
224000*    ".0". SI TRAE UN CARACTER NO NUMERICO, SE DEJA TAL CUAL.             
224100 U10-AGREGA-PUNTO-CERO SECTION.                                           
224200     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
224300     PERFORM U10-AGREGA-PUNTO-CERO-Z04 VARYING WKS-I FROM 1 BY 1          
224400        UNTIL WKS-I > 10.                                                 
224500     IF WKS-VALIDACIONES-OK = ZERO AND                                    
224600        WKS-CAMPO-ESPESOR NOT = SPACES                                    
224700        STRING WKS-CAMPO-ESPESOR DELIMITED BY SPACE                       
224800               ".0" DELIMITED BY SIZE                                     
224900            INTO WKS-CAD-TOKEN                                            
225000        MOVE WKS-CAD-TOKEN(1:10) TO WKS-CAMPO-ESPESOR                     
225100     END-IF.                                                              
225200 U10-AGREGA-PUNTO-CERO-E. EXIT.                                           
225300                                                                          
225400 U10-AGREGA-PUNTO-CERO-Z04 SECTION.                                       
225500        IF WKS-CAMPO-ESPESOR(WKS-I:1) NOT = SPACE AND                     
225600           WKS-CAMPO-ESPESOR(WKS-I:1) NOT NUMERIC                         
225700           MOVE 1 TO WKS-VALIDACIONES-OK                                  
225800        END-IF.                                                           
225900 U10-AGREGA-PUNTO-CERO-Z04-E. EXIT.                                       
226000                                                                          
226100*****************************************************************         
226200*   U10-NORMALIZA-LONGITUD -- NORMALIZA WKS-INFO-LARGO A         *        
226300*   MILIMETROS. METRO SE MULTIPLICA POR 1000 (TRUNCADO); MM      *        
226400* QUEDA IGUAL; UN NUMERO SUELTO MENOR A 20 SE TOMA COMO *                 
226500* METROS, DE 20 EN ADELANTE COMO MILIMETROS. *                            
226600*****************************************************************         
226700 U10-NORMALIZA-LONGITUD SECTION.                                          
226800     IF WKS-INFO-LARGO = SPACES                                           
226900        GO TO U10-NORMALIZA-LONGITUD-E                                    
227000     END-IF                                                               
227100     MOVE "METRE" TO WKS-CAD-BUSCAR                                       
227200     MOVE WKS-INFO-LARGO TO WKS-CAD-TEXTO                                 
227300     PERFORM U1-BUSCA-SUBCADENA                                           
227400     IF WKS-CAD-CONTADOR > ZERO                                           
227500        MOVE WKS-CAD-ANTES(1:10) TO WKS-CAD-UNO                           
227600        PERFORM U10-VALIDA-NUMERICO                                       
227700        IF WKS-VALIDACIONES-OK = ZERO                                     
227800           COMPUTE WKS-DIGITOS-NUM = WKS-DIGITOS-NUM * 1000               
227900           MOVE WKS-DIGITOS-CAD TO WKS-INFO-LARGO                         
228000        END-IF                                                            
228100     ELSE                                                                 
228200        MOVE "MM" TO WKS-CAD-BUSCAR                                       
228300        PERFORM U1-BUSCA-SUBCADENA                                        
228400        IF WKS-CAD-CONTADOR > ZERO                                        
228500           MOVE WKS-CAD-ANTES(1:10) TO WKS-CAD-UNO                        
228600           PERFORM U10-VALIDA-NUMERICO                                    
228700           IF WKS-VALIDACIONES-OK = ZERO                                  
228800              MOVE WKS-DIGITOS-CAD TO WKS-INFO-LARGO                      
228900           END-IF                                                         
229000        ELSE                                                              
229100           MOVE WKS-INFO-LARGO TO WKS-CAD-UNO                             
229200           PERFORM U10-VALIDA-NUMERICO                                    
229300           IF WKS-VALIDACIONES-OK = ZERO                                  
229400              IF WKS-DIGITOS-NUM < 20                                     
229500                 COMPUTE WKS-DIGITOS-NUM = WKS-DIGITOS-NUM * 1000         
229600              END-IF                                                      
229700              MOVE WKS-DIGITOS-CAD TO WKS-INFO-LARGO                      
229800           END-IF                                                         
229900        END-IF                                                            
230000     END-IF.                                                              
230100 U10-NORMALIZA-LONGITUD-E. EXIT.                                          
230200                                                                          
230300*    VALIDA QUE WKS-CAD-UNO SEA NUMERICO Y LO PASA A                      
230400*    WKS-DIGITOS-NUM. SI NO ES NUMERICO, WKS-VALIDACIONES-OK              
230500*    QUEDA EN 1 Y EL LLAMADOR DEJA EL CAMPO ORIGINAL SIN TOCAR.           
230600 U10-VALIDA-NUMERICO SECTION.                                             
230700     MOVE ZERO TO WKS-VALIDACIONES-OK                                     
230800     PERFORM U10-VALIDA-NUMERICO-Z03 VARYING WKS-I FROM 1 BY 1            
230900        UNTIL WKS-I > 10.                                                 
231000     IF WKS-VALIDACIONES-OK = ZERO                                        
231100        MOVE "0000000000" TO WKS-DIGITOS-CAD                              
231200        MOVE WKS-CAD-UNO TO WKS-DIGITOS-CAD                               
231300     END-IF.                                                              
231400 U10-VALIDA-NUMERICO-E. EXIT.                                             
231500                                                                          
231600 U10-VALIDA-NUMERICO-Z03 SECTION.                                         
231700        IF WKS-CAD-UNO(WKS-I:1) NOT = SPACE AND                           
231800           WKS-CAD-UNO(WKS-I:1) NOT NUMERIC                               
231900           MOVE 1 TO WKS-VALIDACIONES-OK                                  
232000        END-IF.                                                           
232100 U10-VALIDA-NUMERICO-Z03-E. EXIT.                                         
232200                                                                          
232300*****************************************************************         
232400*   U10-DIVIDE-CELDA-SPEC -- DESCOMPONE UNA CELDA QUE PUEDE      *        
232500*   TRAER VARIAS MEDIDAS SEPARADAS POR COMA O ESPACIOS EN UNA    *        
232600*   LISTA SIN DUPLICADOS, CONSERVANDO EL ORDEN DE APARICION.     *        
232700*   ENTRA: WKS-CAD-UNO.  SALE: WKS-LISTA-TEMP / WKS-LISTA-TEMP-  *        
232800* TOTAL (98/03 EDR). *                                                    
232900*****************************************************************         
233000 U10-DIVIDE-CELDA-SPEC SECTION.                                           
233100     MOVE ZERO TO WKS-LISTA-TEMP-TOTAL                                    
233200     PERFORM U10-DIVIDE-CELDA-SPEC-Z02 VARYING WKS-I FROM 1 BY 1          
233300        UNTIL WKS-I > 6.                                                  
233400     IF WKS-CAD-UNO = SPACES                                              
233500        GO TO U10-DIVIDE-CELDA-SPEC-E                                     
233600     END-IF                                                               
233700     UNSTRING WKS-CAD-UNO DELIMITED BY "," OR SPACE                       
233800        INTO WKS-LISTA-TEMP-SPEC(1) WKS-LISTA-TEMP-SPEC(2)                
233900             WKS-LISTA-TEMP-SPEC(3) WKS-LISTA-TEMP-SPEC(4)                
234000             WKS-LISTA-TEMP-SPEC(5) WKS-LISTA-TEMP-SPEC(6)                
234100     END-UNSTRING                                                         
234200     PERFORM U10-DIVIDE-CELDA-SPEC-Z39 VARYING WKS-I FROM 1 BY 1          
234300        UNTIL WKS-I > 6.                                                  
234400 U10-DIVIDE-CELDA-SPEC-E. EXIT.                                           
234500                                                                          
234600 U10-DIVIDE-CELDA-SPEC-Z39 SECTION.                                       
234700        IF WKS-LISTA-TEMP-SPEC(WKS-I) NOT = SPACES                        
234800           MOVE ZERO TO WKS-VALIDACIONES-OK                               
234900           PERFORM U10-DIVIDE-CELDA-SPEC-Z01 VARYING WKS-K FROM 1         
235000              BY 1 UNTIL WKS-K > WKS-LISTA-TEMP-TOTAL.                    
235100           IF WKS-VALIDACIONES-OK = ZERO                                  
235200              ADD 1 TO WKS-LISTA-TEMP-TOTAL                               
235300              MOVE WKS-LISTA-TEMP-SPEC(WKS-I)                             
235400                 TO WKS-LISTA-TEMP-SPEC(WKS-LISTA-TEMP-TOTAL)             
235500           END-IF                                                         
235600        END-IF.                                                           
235700 U10-DIVIDE-CELDA-SPEC-Z39-E. EXIT.                                       
235800                                                                          
235900 U10-DIVIDE-CELDA-SPEC-Z02 SECTION.                                       
236000        MOVE SPACES TO WKS-LISTA-TEMP-SPEC(WKS-I).                        
236100 U10-DIVIDE-CELDA-SPEC-Z02-E. EXIT.                                       
236200                                                                          
236300 U10-DIVIDE-CELDA-SPEC-Z01 SECTION.                                       
236400              IF WKS-LISTA-TEMP-SPEC(WKS-K) =                             
236500                 WKS-LISTA-TEMP-SPEC(WKS-I)                               
236600                 MOVE 1 TO WKS-VALIDACIONES-OK                            
236700              END-IF.                                                     
236800 U10-DIVIDE-CELDA-SPEC-Z01-E. EXIT.                                       
236900                                                                          
237000*****************************************************************         
237100*   130-ESCRIBE-CATALOGO -- ESCRIBE EL REGISTRO IX-CAT DE LA     *        
237200*   TABLA DE CATALOGO YA ORDENADA A CATALOG-OUT.                 *        
237300*****************************************************************         
237400 130-ESCRIBE-CATALOGO SECTION.                                            
237500     MOVE SPACES TO REG-PLCATR                                            
237600     MOVE W-PLCT-TIPO(IX-CAT)        TO PLCT-TIPO                         
237700     MOVE W-PLCT-NOMBRE(IX-CAT)      TO PLCT-NOMBRE                       
237800     MOVE W-PLCT-MODELO(IX-CAT)      TO PLCT-MODELO                       
237900     MOVE W-PLCT-SPEC1(IX-CAT)       TO PLCT-SPEC1                        
238000     MOVE W-PLCT-SPEC2(IX-CAT)       TO PLCT-SPEC2                        
238100     MOVE W-PLCT-SPEC3(IX-CAT)       TO PLCT-SPEC3                        
238200     MOVE W-PLCT-SPEC4(IX-CAT)       TO PLCT-SPEC4                        
238300     MOVE W-PLCT-SPEC5(IX-CAT)       TO PLCT-SPEC5                        
238400     MOVE W-PLCT-UNIDAD(IX-CAT)      TO PLCT-UNIDAD                       
238500     MOVE W-PLCT-MATERIAL(IX-CAT)    TO PLCT-MATERIAL                     
238600     MOVE W-PLCT-NORMA(IX-CAT)       TO PLCT-NORMA                        
238700     MOVE W-PLCT-MARCA(IX-CAT)       TO PLCT-MARCA                        
238800     MOVE W-PLCT-PROVINCIA(IX-CAT)   TO PLCT-PROVINCIA                    
238900     MOVE W-PLCT-CIUDAD(IX-CAT)      TO PLCT-CIUDAD                       
239000     MOVE W-PLCT-ZONA(IX-CAT)        TO PLCT-ZONA                         
239100     MOVE W-PLCT-PRECIO-DEF(IX-CAT)  TO PLCT-PRECIO-DEFEC                 
239200     MOVE W-PLCT-PRECIO-G2(IX-CAT)   TO PLCT-PRECIO-G2                    
239300     MOVE W-PLCT-PRECIO-G3(IX-CAT)   TO PLCT-PRECIO-G3                    
239400     MOVE W-PLCT-PRECIO-G4(IX-CAT)   TO PLCT-PRECIO-G4                    
239500     MOVE W-PLCT-PRECIO-G5(IX-CAT)   TO PLCT-PRECIO-G5                    
239600     MOVE W-PLCT-BASE(IX-CAT)        TO PLCT-BASE-PRECIO                  
239700     MOVE W-PLCT-NOTAS(IX-CAT)       TO PLCT-NOTAS                        
239800     MOVE W-PLCT-INVENTARIO(IX-CAT)  TO PLCT-INVENTARIO                   
239900     MOVE W-PLCT-CONTACTO(IX-CAT)    TO PLCT-CONTACTO                     
240000     MOVE W-PLCT-PRECIO-SUM(IX-CAT)  TO PLCT-PRECIO-SUM                   
240100     MOVE W-PLCT-DIFER(IX-CAT)       TO PLCT-DIFER-PRECIO                 
240200     MOVE W-PLCT-VISIBLE(IX-CAT)     TO PLCT-VISIBLE                      
240300     WRITE REG-PLCATR                                                     
240400     ADD 1 TO WKS-REG-ESCRITOS.                                           
240500 130-ESCRIBE-CATALOGO-E. EXIT.                                            
240600                                                                          
240700*****************************************************************         
240800*   900-TOTALES-CORRIDA -- IMPRIME LOS TOTALES DE LA CORRIDA AL  *        
240900*   FINAL DEL REPORTE DE CONTROL (98/08 EDR TICKET BPM243199).   *        
241000*****************************************************************         
241100 900-TOTALES-CORRIDA SECTION.                                             
241200     WRITE REG-RUN-REPORT FROM WKS-LINEA-RAYA                             
241300     MOVE SPACES TO WKS-LINEA-TOTAL                                       
241400     MOVE "ARCHIVOS PROCESADOS ........." TO WKS-LT-ETIQUETA              
241500     MOVE WKS-ARCH-PROCESADOS TO WKS-LT-VALOR                             
241600     WRITE REG-RUN-REPORT FROM WKS-LINEA-TOTAL                            
241700     MOVE SPACES TO WKS-LINEA-TOTAL                                       
241800     MOVE "ARCHIVOS FALLIDOS ..........." TO WKS-LT-ETIQUETA              
241900     MOVE WKS-ARCH-FALLIDOS TO WKS-LT-VALOR                               
242000     WRITE REG-RUN-REPORT FROM WKS-LINEA-TOTAL                            
242100     MOVE SPACES TO WKS-LINEA-TOTAL                                       
242200     MOVE "REGISTROS ESCRITOS .........." TO WKS-LT-ETIQUETA              
242300     MOVE WKS-REG-ESCRITOS-TOT TO WKS-LT-VALOR                            
242400     WRITE REG-RUN-REPORT FROM WKS-LINEA-TOTAL.                           
242500 900-TOTALES-CORRIDA-E. EXIT.                                             
242600                                                                          
242700*****************************************************************         
242800*   990-CIERRA-ARCHIVOS -- CIERRE ORDENADO DE TODOS LOS          *        
242900* ARCHIVOS DE LA CORRIDA. *                                               
243000*****************************************************************         
243100 990-CIERRA-ARCHIVOS SECTION.                                             
243200     CLOSE PRICE-SHEET FILE-HEADER CATALOG-OUT RUN-REPORT.                
243300 990-CIERRA-ARCHIVOS-E. EXIT.                                             
