000100******************************************************************
000200*  P L S H E E T   -   R E N G L O N   D E   L I S T A   D E     *
000300*                       P R E C I O S   D E L   P R O V E E D O R*
000400******************************************************************
000500* COPY DEL FD PRICE-SHEET. CADA REGISTRO ES UN RENGLON DE LA
000600* PLANILLA DEL PROVEEDOR, YA TABULADA EN 12 CELDAS DE ANCHO FIJO.
000700* UNA CELDA EN BLANCO ES UNA CELDA VACIA EN LA PLANILLA ORIGINAL.
000800* EL RENGLON CON PLSH-CELDA(1) = HIGH-VALUES ES EL CENTINELA DE
000900* CORTE ENTRE PLANILLAS CUANDO SE CONCATENAN VARIOS PROVEEDORES
001000* EN UN SOLO ARCHIVO (VER 100-PROCESA-ARCHIVO EN PLBAT01).
001100*   96/02  EDR  SE CREA COPY PARA EL PROYECTO DE LISTAS DE ACERO
001200* SIN FILLER DE RELLENO: LAS 12 CELDAS DE 20 LLENAN EXACTAMENTE
001300* EL REGISTRO DE 240 POSICIONES DEFINIDO PARA PRICE-SHEET.
001400******************************************************************
001500 01  REG-PLSHEET.
001600     02  PLSH-CELDA          PIC X(20)  OCCURS 12 TIMES
001700                              INDEXED BY IX-CELDA.
