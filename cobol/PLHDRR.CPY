000100******************************************************************
000200*  P L H D R R   -   E N C A B E Z A D O   D E   A R C H I V O   *
000300******************************************************************
000400* COPY DEL FD FILE-HEADER. UN REGISTRO POR PLANILLA DE PROVEEDOR
000500* RECIBIDA EN LA CORRIDA. PLHD-MARCA-FORZADA LLEGA EN BLANCO
000600* CUANDO EL OPERADOR NO QUIERE FORZAR MARCA Y SE DEJA QUE EL
000700* PROGRAMA LA DEDUZCA (VER U1-07-MARCA EN PLBAT01).
000800*   96/02  EDR  SE CREA COPY PARA EL PROYECTO DE LISTAS DE ACERO
000900* SIN FILLER DE RELLENO: NOMBRE(40) + MARCA FORZADA(20) LLENAN
001000* EXACTAMENTE EL REGISTRO DE 60 POSICIONES DEFINIDO PARA
001100* FILE-HEADER.
001200******************************************************************
001300 01  REG-PLHDRR.
001400     02  PLHD-NOMBRE-ARCHIVO PIC X(40).
001500     02  PLHD-MARCA-FORZADA  PIC X(20).
