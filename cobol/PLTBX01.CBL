000100*****************************************************************         
000200* FECHA       : 05/03/1996                                      *         
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                *         
000400* APLICACION  : LISTAS DE PRECIOS ACERO                         *         
000500* PROGRAMA    : PLTBX01                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : CAJA DE HERRAMIENTAS NUMERICA. LEE UN ARCHIVO   *         
000800*             : DE REGISTROS LLAVE/VALOR Y APLICA UNA SOLA      *         
000900*             : OPERACION ARITMETICA (SUMA, RESTA, MULTIPLI-    *         
001000*             : CACION O DIVISION) CONTRA UNA CONSTANTE, SOBRE  *         
001100*             : EL CAMPO VALOR DE CADA REGISTRO.                *         
001200* ARCHIVOS    : TOOLBOX-IN=E,TOOLBOX-OUT=S                      *         
001300* PROGRAMA(S) : NO APLICA                                       *         
001400* BPM/RATIONAL: 240712                                          *         
001500*****************************************************************         
001600*                  H I S T O R I A L   D E   C A M B I O S       *        
001700*****************************************************************         
001800* FECHA     INIC  TICKET   DESCRIPCION                          *         
001900* --------  ----  -------  ------------------------------------ *         
002000* 05/03/96  EDR   BPM240712 VERSION INICIAL. SOLO SUMA Y RESTA. * BPM40712
002100* 19/07/96  EDR   BPM240955 SE AGREGA MULTIPLICACION Y DIVISION * BPM40955
002200*                            CON REDONDEO A 2 DECIMALES.        *         
002300* 11/02/97  JMH   BPM241705 SE AGREGA RECHAZO DE DIVISION ENTRE * BPM41705
002400*                            CERO: LA CORRIDA COMPLETA SE ABORTA*         
002500*                            SIN ESCRIBIR NINGUN REGISTRO.       *        
002600* 03/11/98  RTQ   BPM243325 REVISION DE FIN DE SIGLO (Y2K): SE  * BPM43325
002700*                            CONFIRMA QUE EL PROGRAMA NO USA    *         
002800*                            FECHAS DE 2 DIGITOS. SIN CAMBIOS.  *         
002900* 22/06/00  MQV   BPM244118 SE AISLAN WKS-REG-LEIDOS Y           *BPM44118
003000*                            WKS-REG-ESCRITOS COMO CONTADORES    *        
003100*                            INDEPENDIENTES (NIVEL 77) FUERA DE  *        
003200*                            WKS-CAMPOS-DE-TRABAJO.              *        
003300*****************************************************************         
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.     PLTBX01.                                                 
003600 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.                              
003700 INSTALLATION.   GERENCIA DE SISTEMAS - ACEROS DEL ITSMO.                 
003800 DATE-WRITTEN.   05/03/1996.                                              
003900 DATE-COMPILED.                                                           
004000 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.                  
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS OPERADOR-VALIDO IS "A" THRU "Z"                                
004800     UPSI-0 ON STATUS IS UPSI-0-ON                                        
004900     UPSI-0 OFF STATUS IS UPSI-0-OFF.                                     
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT TOOLBOX-IN  ASSIGN TO PLTBXI                                  
005300         ORGANIZATION IS SEQUENTIAL                                       
005400         FILE STATUS IS FS-PLTBXI.                                        
005500     SELECT TOOLBOX-OUT ASSIGN TO PLTBXO                                  
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS IS FS-PLTBXO.                                        
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  TOOLBOX-IN                                                           
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORDING MODE IS F.                                                 
006300     COPY PLTBXR.                                                         
006400 FD  TOOLBOX-OUT                                                          
006500     LABEL RECORDS ARE STANDARD                                           
006600     RECORDING MODE IS F.                                                 
006700 01  REG-TOOLBOX-OUT.                                                     
006800     02  TBO-LLAVE           PIC X(10).                                   
006900     02  TBO-VALOR           PIC S9(9)V99 COMP-3.                         
007000     02  FILLER              PIC X(06).                                   
007100 WORKING-STORAGE SECTION.                                                 
007200*****************************************************************         
007300*        P A R A M E T R O   D E   O P E R A C I O N             *        
007400*****************************************************************         
007500*    WKS-OPERACION SE RECIBE DESDE SYSIN AL INICIO DE LA                  
007600*    CORRIDA. UN SOLO REGISTRO DE PARAMETRO GOBIERNA TODA LA              
007700*    CORRIDA (NO SE MEZCLAN OPERACIONES DENTRO DE UN MISMO                
007800*    ARCHIVO TOOLBOX-IN, 96/03 EDR).                                      
007900 01  WKS-PARM-CORRIDA.                                                    
008000     02  WKS-OPERACION       PIC X(03).                                   
008100         88  OPERACION-SUMA           VALUE "ADD".                        
008200         88  OPERACION-RESTA          VALUE "SUB".                        
008300         88  OPERACION-MULTIPLICA     VALUE "MUL".                        
008400         88  OPERACION-DIVIDE         VALUE "DIV".                        
008500     02  FILLER               PIC X(01) VALUE SPACES.                     
008600     02  WKS-CONSTANTE-CAD    PIC X(11).                                  
008700     02  WKS-CONSTANTE-NUM REDEFINES WKS-CONSTANTE-CAD                    
008800                              PIC S9(8)V99.                               
008900     02  FILLER               PIC X(20).                                  
009000*                                                                         
009100*    TABLA DE LAS CUATRO OPERACIONES SOPORTADAS, EN LA MISMA              
009200*    FORMA DE "CADENA LITERAL REDEFINIDA COMO TABLA" QUE USA              
009300*    PLBAT01 PARA SUS CATALOGOS DE PALABRAS CLAVE (96/03 EDR).            
009400 01  WKS-LISTA-OPERACIONES-CAD PIC X(12) VALUE "ADDSUBMULDIV".            
009500 01  WKS-LISTA-OPERACIONES REDEFINES WKS-LISTA-OPERACIONES-CAD.           
009600     02  WKS-OPER-TOKEN       PIC X(03) OCCURS 4 TIMES                    
009700                               INDEXED BY IX-OPER.                        
009800*                                                                         
009900*    COPIA DE TRABAJO DEL REGISTRO DE SALIDA (PARA DISPLAY DE             
010000*    DIAGNOSTICO SIN TOCAR EL BUFFER DE TOOLBOX-OUT); LA LLAVE            
010100*    SE PARTE EN PREFIJO/SUFIJO PARA LOS REPORTES CORTOS QUE              
010200*    PIDE EL OPERADOR (96/07 EDR, TICKET BPM240955).                      
010300 01  WKS-REG-TOOLBOX-OUT-COPIA.                                           
010400     02  WKS-COPIA-LLAVE      PIC X(10).                                  
010500     02  WKS-COPIA-VALOR      PIC S9(9)V99 COMP-3.                        
010600     02  FILLER               PIC X(06).                                  
010700 01  WKS-COPIA-LLAVE-PARTIDA REDEFINES WKS-REG-TOOLBOX-OUT-COPIA.         
010800     02  WKS-COPIA-LLAVE-PREF PIC X(05).                                  
010900     02  WKS-COPIA-LLAVE-SUF  PIC X(05).                                  
011000     02  FILLER               PIC X(08).                                  
011100*                                                                         
011200*    CONTADORES DE CORRIDA, INDEPENDIENTES DEL GRUPO DE CAMPOS            
011300*    DE TRABAJO (00/06 MQV, BPM244118).                                   
011400 77  WKS-REG-LEIDOS       PIC 9(07) COMP      VALUE ZERO.         BPM44118
011500 77  WKS-REG-ESCRITOS     PIC 9(07) COMP      VALUE ZERO.         BPM44118
011600*                                                                         
011700 01  WKS-CAMPOS-DE-TRABAJO.                                               
011800     02  WKS-VALOR-RESULTADO  PIC S9(9)V99 COMP-3 VALUE ZERO.             
011900     02  WKS-FIN-TOOLBOX-IN   PIC 9(01) COMP      VALUE ZERO.             
012000         88  FIN-TOOLBOX-IN                        VALUE 1.               
012100     02  WKS-DIVISOR-VALIDO   PIC 9(01) COMP      VALUE ZERO.             
012200         88  DIVISOR-ES-CERO                        VALUE 0.              
012300         88  DIVISOR-ES-VALIDO                      VALUE 1.              
012400     02  WKS-OPERACION-VALIDA PIC 9(01) COMP      VALUE ZERO.             
012500         88  OPERACION-INVALIDA                     VALUE 0.              
012600         88  OPERACION-ES-VALIDA                    VALUE 1.              
012700     02  FILLER               PIC X(01) VALUE SPACES.                     
012800*                                                                         
012900 01  WKS-GUIONES.                                                         
013000     02  WKS-GUIONES-TXT       PIC X(60) VALUE ALL "*".                   
013100     02  FILLER                PIC X(01) VALUE SPACES.                    
013200 01  FS-STATUS-AREA.                                                      
013300     02  FS-PLTBXI            PIC X(02) VALUE "00".                       
013400     02  FS-PLTBXO            PIC X(02) VALUE "00".                       
013500     02  FILLER               PIC X(01) VALUE SPACES.                     
013600 PROCEDURE DIVISION.                                                      
013700*****************************************************************         
013800*        S E R I E   0 0 0   -   C O N T R O L   G E N E R A L   *        
013900*****************************************************************         
014000 000-MAIN SECTION.                                                        
014100     PERFORM 010-INICIALIZA                                               
014200     IF OPERACION-ES-VALIDA                                               
014300        IF OPERACION-DIVIDE AND DIVISOR-ES-CERO                           
014400           PERFORM 040-ABORTA-DIVISION-CERO                               
014500        ELSE                                                              
014600           PERFORM 020-ABRIR-ARCHIVOS                                     
014700           PERFORM 200-APLICA-OPERACION UNTIL FIN-TOOLBOX-IN              
014800           PERFORM 900-TOTALES-CORRIDA THRU 990-CIERRA-ARCHIVOS-E         
014900        END-IF                                                            
015000     ELSE                                                                 
015100        PERFORM 050-ABORTA-OPERACION-INVALIDA                             
015200     END-IF                                                               
015300     STOP RUN.                                                            
015400 000-MAIN-E. EXIT.                                                        
015500*                                                                         
015600*    ACEPTA EL PARAMETRO DE CORRIDA DESDE SYSIN Y VALIDA QUE LA           
015700*    OPERACION SEA UNA DE LAS CUATRO SOPORTADAS Y QUE, SI ES              
015800*    DIVISION, LA CONSTANTE NO SEA CERO (TICKET BPM241705).               
015900 010-INICIALIZA SECTION.                                                  
016000     MOVE ZERO TO WKS-REG-LEIDOS WKS-REG-ESCRITOS                         
016100     MOVE ZERO TO WKS-FIN-TOOLBOX-IN                                      
016200     MOVE 1    TO WKS-OPERACION-VALIDA                                    
016300     MOVE 1    TO WKS-DIVISOR-VALIDO                                      
016400     ACCEPT WKS-PARM-CORRIDA FROM SYSIN                                   
016500     IF NOT OPERACION-SUMA AND NOT OPERACION-RESTA                        
016600           AND NOT OPERACION-MULTIPLICA AND NOT OPERACION-DIVIDE          
016700        MOVE ZERO TO WKS-OPERACION-VALIDA                                 
016800     END-IF                                                               
016900     IF OPERACION-DIVIDE AND WKS-CONSTANTE-NUM = ZERO                     
017000        MOVE ZERO TO WKS-DIVISOR-VALIDO                                   
017100     END-IF.                                                              
017200 010-INICIALIZA-E. EXIT.                                                  
017300*                                                                         
017400 020-ABRIR-ARCHIVOS SECTION.                                              
017500     OPEN INPUT  TOOLBOX-IN                                               
017600     OPEN OUTPUT TOOLBOX-OUT                                              
017700     IF FS-PLTBXI NOT = 0 OR FS-PLTBXO NOT = 0                            
017800        DISPLAY "***  ERROR AL ABRIR ARCHIVOS DE PLTBX01  ***"            
017900        DISPLAY "* FS TOOLBOX-IN  : " FS-PLTBXI                           
018000        DISPLAY "* FS TOOLBOX-OUT : " FS-PLTBXO                           
018100        MOVE 1 TO FIN-TOOLBOX-IN                                          
018200     ELSE                                                                 
018300        PERFORM 210-LEE-UN-REGISTRO                                       
018400     END-IF.                                                              
018500 020-ABRIR-ARCHIVOS-E. EXIT.                                              
018600*                                                                         
018700 040-ABORTA-DIVISION-CERO SECTION.                                        
018800     DISPLAY WKS-GUIONES                                                  
018900     DISPLAY "*** PLTBX01 -- CORRIDA ABORTADA ***"                        
019000     DISPLAY "*** OPERACION DIV CON CONSTANTE CERO ***"                   
019100     DISPLAY "*** NINGUN REGISTRO FUE ESCRITO ***"                        
019200     DISPLAY WKS-GUIONES.                                                 
019300 040-ABORTA-DIVISION-CERO-E. EXIT.                                        
019400*                                                                         
019500 050-ABORTA-OPERACION-INVALIDA SECTION.                                   
019600     DISPLAY WKS-GUIONES                                                  
019700     DISPLAY "*** PLTBX01 -- CORRIDA ABORTADA ***"                        
019800     DISPLAY "*** OPERACION NO RECONOCIDA: " WKS-OPERACION                
019900     DISPLAY "*** VALORES VALIDOS: ADD SUB MUL DIV ***"                   
020000     DISPLAY WKS-GUIONES.                                                 
020100 050-ABORTA-OPERACION-INVALIDA-E. EXIT.                                   
020200*                                                                         
020300*****************************************************************         
020400*        S E R I E   2 0 0   -   A P L I C A   O P E R A C I O N *        
020500*****************************************************************         
020600*    U11 -- APLICA LA OPERACION ADD/SUB/MUL/DIV SOBRE PLTB-VALOR          
020700*    DE CADA REGISTRO LEIDO Y ESCRIBE EL RESULTADO A TOOLBOX-OUT.         
020800*    ADD Y SUB SON EXACTAS; MUL Y DIV REDONDEAN A 2 DECIMALES             
020900*    (96/07 EDR, TICKET BPM240955).                                       
021000 200-APLICA-OPERACION SECTION.                                            
021100     MOVE ZERO TO WKS-VALOR-RESULTADO                                     
021200     EVALUATE TRUE                                                        
021300        WHEN OPERACION-SUMA                                               
021400           ADD PLTB-VALOR WKS-CONSTANTE-NUM                               
021500              GIVING WKS-VALOR-RESULTADO                                  
021600        WHEN OPERACION-RESTA                                              
021700           SUBTRACT WKS-CONSTANTE-NUM FROM PLTB-VALOR                     
021800              GIVING WKS-VALOR-RESULTADO                                  
021900        WHEN OPERACION-MULTIPLICA                                         
022000           COMPUTE WKS-VALOR-RESULTADO ROUNDED =                          
022100              PLTB-VALOR * WKS-CONSTANTE-NUM                              
022200        WHEN OPERACION-DIVIDE                                             
022300           COMPUTE WKS-VALOR-RESULTADO ROUNDED =                          
022400              PLTB-VALOR / WKS-CONSTANTE-NUM                              
022500     END-EVALUATE                                                         
022600     MOVE PLTB-LLAVE          TO TBO-LLAVE                                
022700     MOVE WKS-VALOR-RESULTADO TO TBO-VALOR                                
022800     WRITE REG-TOOLBOX-OUT                                                
022900     ADD 1 TO WKS-REG-ESCRITOS                                            
023000     PERFORM 210-LEE-UN-REGISTRO.                                         
023100 200-APLICA-OPERACION-E. EXIT.                                            
023200*                                                                         
023300 210-LEE-UN-REGISTRO SECTION.                                             
023400     READ TOOLBOX-IN                                                      
023500        AT END                                                            
023600           MOVE 1 TO FIN-TOOLBOX-IN                                       
023700        NOT AT END                                                        
023800           ADD 1 TO WKS-REG-LEIDOS                                        
023900     END-READ.                                                            
024000 210-LEE-UN-REGISTRO-E. EXIT.                                             
024100*                                                                         
024200*****************************************************************         
024300*        S E R I E   9 0 0   -   T O T A L E S   Y   C I E R R E *        
024400*****************************************************************         
024500 900-TOTALES-CORRIDA SECTION.                                             
024600     DISPLAY WKS-GUIONES                                                  
024700     DISPLAY "PLTBX01 -- TOTALES DE LA CORRIDA"                           
024800     DISPLAY "OPERACION APLICADA   : " WKS-OPERACION                      
024900     DISPLAY "CONSTANTE            : " WKS-CONSTANTE-NUM                  
025000     DISPLAY "REGISTROS LEIDOS     : " WKS-REG-LEIDOS                     
025100     DISPLAY "REGISTROS ESCRITOS   : " WKS-REG-ESCRITOS                   
025200     DISPLAY WKS-GUIONES.                                                 
025300 900-TOTALES-CORRIDA-E. EXIT.                                             
025400*                                                                         
025500 990-CIERRA-ARCHIVOS SECTION.                                             
025600     CLOSE TOOLBOX-IN                                                     
025700     CLOSE TOOLBOX-OUT.                                                   
025800 990-CIERRA-ARCHIVOS-E. EXIT.                                             
