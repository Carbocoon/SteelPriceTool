000100******************************************************************
000200*  P L C A T R   -   R E G I S T R O   D E   C A T A L O G O     *
000300*                     E S T A N D A R I Z A D O                  *
000400******************************************************************
000500* COPY DEL FD CATALOG-OUT. LOS 27 CAMPOS DEL CATALOGO QUE ARMA
000600* U7-ARMA-CATALOGO POR CADA RENGLON EXTRAIDO DE LA PLANILLA. LOS
000700* PRECIOS VIAJAN EMPAQUETADOS (COMP-3) A 2 DECIMALES, YUANES POR
000800* TONELADA. LOS CAMPOS 13-15 (UBICACION DE RETIRO), 23 (INVEN-
000900* TARIO), 26 (DIFERENCIAL) Y 27 (VISIBLE) VIAJAN SIEMPRE EN BLANCO
001000* O CERO EN ESTA CORRIDA -- SE RESERVAN PARA UN FUTURO MODULO DE
001100* LOGISTICA QUE TODAVIA NO EXISTE.
001200*   96/02  EDR  SE CREA COPY PARA EL PROYECTO DE LISTAS DE ACERO
001300******************************************************************
001400 01  REG-PLCATR.
001500     02  PLCT-TIPO           PIC X(10).
001600     02  PLCT-NOMBRE         PIC X(20).
001700     02  PLCT-MODELO         PIC X(20).
001800     02  PLCT-SPEC1          PIC X(10).
001900     02  PLCT-SPEC2          PIC X(10).
002000     02  PLCT-SPEC3          PIC X(10).
002100     02  PLCT-SPEC4          PIC X(10).
002200     02  PLCT-SPEC5          PIC X(10).
002300     02  PLCT-UNIDAD         PIC X(06).
002400     02  PLCT-MATERIAL       PIC X(10).
002500     02  PLCT-NORMA          PIC X(14).
002600     02  PLCT-MARCA          PIC X(20).
002700     02  PLCT-PROVINCIA      PIC X(10).
002800     02  PLCT-CIUDAD         PIC X(10).
002900     02  PLCT-ZONA           PIC X(10).
003000     02  PLCT-PRECIO-DEFEC   PIC S9(7)V99 COMP-3.
003100     02  PLCT-PRECIO-G2      PIC S9(7)V99 COMP-3.
003200     02  PLCT-PRECIO-G3      PIC S9(7)V99 COMP-3.
003300     02  PLCT-PRECIO-G4      PIC S9(7)V99 COMP-3.
003400     02  PLCT-PRECIO-G5      PIC S9(7)V99 COMP-3.
003500     02  PLCT-BASE-PRECIO    PIC X(08).
003600     02  PLCT-NOTAS          PIC X(60).
003700     02  PLCT-INVENTARIO     PIC X(08).
003800     02  PLCT-CONTACTO       PIC X(20).
003900     02  PLCT-PRECIO-SUM     PIC S9(7)V99 COMP-3.
004000     02  PLCT-DIFER-PRECIO   PIC S9(7)V99 COMP-3.
004100     02  PLCT-VISIBLE        PIC X(02).
004200     02  FILLER              PIC X(32).
